000010*******************************************
000020*                                          *
000030*  RECORD DEFINITION FOR ROOM EQUIPMENT   *
000040*        ENTRY (ONE ITEM OF KIT)          *
000050*                                          *
000060*******************************************
000070*  OCCURS UNDER ROOM-EQUIPMENT IN WSSKDROOM.COB.
000080*
000090* 04/05/86 RLH - CREATED.                                         RLH
000100* 11/09/86 RLH - AMOUNT WIDENED 99 TO 999, A ROOM HELD 140 LAMPS. RLH
000110* 26/09/25 VBC - RENUMBERED 03 TO 05 - COPIED STRAIGHT UNDER THE  VBC
000120*                03 ROOM-EQUIPMENT OCCURS HOST, A COPY MEMBER
000130*                MUST START A LEVEL DEEPER THAN ITS HOST OR IT
000140*                COMES IN AS A FLAT SIBLING INSTEAD OF THE
000150*                OCCURS TABLE'S CONTENTS - SEE WSSKDROOM.COB.
000160*
000170 05  EQUIP-NAME            PIC X(20).
000180*                         PROJECTOR, WHITEBOARD, LECTERN ETC.
000190 05  EQUIP-AMOUNT          PIC 9(03)  COMP-3.
000200*
