000010*******************************************
000020*                                          *
000030*  RECORD DEFINITION FOR ROOM FILE        *
000040*     USES ROOM-NAME AS KEY               *
000050*******************************************
000060*  FILE SIZE 30+4+2+(10*22)+2+(10*60)+11 = 869 BYTES (MAX OCCURS).
000070*                    EQUIPMENT ENTRY IS 22 (NAME 20 + AMOUNT 2,
000080*                    AMOUNT BEING COMP-3 PACKED, NOT 3 DISPLAY
000090*                    DIGITS).
000100*
000110* THIS FIELD DEFINITIONS MAY NEED CHANGING
000120*
000130* 02/05/86 RLH - CREATED.                                         RLH
000140* 19/06/86 RLH - EQUIPMENT GROUP WIDENED, AMOUNT 99 TO 999.       RLH
000150* 02/09/86 RLH - ADDED ROOM-DATA (CUSTOM SITE ATTRIBUTES).        RLH
000160* 14/01/91 DPW - MAX EQUIPMENT OCCURS RAISED 6 TO 10 FOR THE      DPW
000170*                NEW LIBRARY BLOCK BOOKING SCHEME.
000180* 26/09/25 VBC - FILE SIZE CORRECTED 879 TO 869 AND SKD-ROOM-     VBC
000190*                RECORD-X RESTATED - THE OLD FIGURE COUNTED
000200*                EQUIP-AMOUNT AS 3 DISPLAY DIGITS, NOT THE 2
000210*                BYTES IT ACTUALLY PACKS TO AS COMP-3.  SEE
000220*                SKED000.CBL FOR THE MATCHING FD CORRECTION.
000230*
000240*  NOTE: ROOM-EQUIP-COUNT / ROOM-DATA-COUNT HOLD THE NUMBER OF
000250*  ENTRIES ACTUALLY IN USE - THE OCCURS TABLES ARE FIXED AT THEIR
000260*  SHOP MAXIMUM AND THE EXCESS ENTRIES ARE JUST LOW-VALUES.
000270*
000280 01  SKD-ROOM-RECORD.
000290     03  ROOM-NAME               PIC X(30).
000300*                         ROOM IDENTIFIER / DISPLAY NAME.
000310     03  ROOM-CAPACITY           PIC 9(04).
000320*                         MAXIMUM OCCUPANCY.
000330     03  ROOM-EQUIP-COUNT        PIC 9(02).
000340     03  ROOM-EQUIPMENT          OCCURS 10 TIMES
000350                                  INDEXED BY ROOM-EQUIP-IX.
000360         COPY "wsskdeqp.cob".
000370     03  ROOM-DATA-COUNT         PIC 9(02).
000380     03  ROOM-DATA-ENTRY         OCCURS 10 TIMES
000390                                  INDEXED BY ROOM-DATA-IX.
000400         05  ROOM-DATA-KEY       PIC X(20).
000410         05  ROOM-DATA-VALUE     PIC X(40).
000420     03  FILLER                  PIC X(11).
000430*
000440 01  SKD-ROOM-RECORD-X REDEFINES SKD-ROOM-RECORD.
000450     03  RX-NAME                 PIC X(30).
000460     03  RX-REST                 PIC X(835).
000470     03  FILLER                  PIC X(04).
000480*                         WHOLE-RECORD COMPARE VIEW, NAME HELD
000490*                         SEPARATE FROM THE REMAINDER FOR A
000500*                         ONE-FIELD COMPARE WHEN ONLY THE NAME
000510*                         IS OF INTEREST.
000520*
