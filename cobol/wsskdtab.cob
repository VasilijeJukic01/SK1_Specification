000010*******************************************
000020*                                          *
000030*  IN-MEMORY SCHEDULE TABLES              *
000040*     ROOMS ROSTER + APPOINTMENT BOOK,    *
000050*     BUILT FRESH AT THE START OF EACH    *
000060*     RUN - NOTHING HERE IS CARRIED       *
000070*     FORWARD BETWEEN RUNS.               *
000080*******************************************
000090*
000100* 12/05/86 RLH - CREATED.                                         RLH     
000110* 03/08/86 RLH - WEEKDAY-TABLE ADDED FOR ISO WEEKDAY NUMBERING.   RLH     
000120* 02/09/86 RLH - MAX-ROOMS/MAX-APPTS RAISED 25/250 TO 50/500 FOR  RLH     
000130*                THE COUNTY HALL CONVERSION.
000140* 20/02/91 DPW - TABLE ENTRIES RE-STATED HERE RATHER THAN COPIED  DPW
000150*                FROM WSSKDROOM/WSSKDAPT - KEEPS THE OCCURS INDEX
000160*                BOOKKEEPING (COUNT/IX) OUT OF THE FILE RECORDS.
000170* 26/09/25 VBC - TBL-APPT-MATCH-FLAG ADDED TO SKD-APPT-ENTRY -     VBC
000180*                SEARCH-APPOINTMENTS (SKDMNT0 BB050) NOW MARKS
000190*                EVERY ENTRY IT TESTS, SO THE MATCHING SUBSET IS
000200*                LEFT SITTING IN THE TABLE FOR THE CALLER TO READ
000210*                BACK, NOT JUST THE LAST ENTRY TESTED.
000220*
000230 01  SKD-ROOMS-TABLE.
000240     03  SKD-ROOM-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
000250     03  SKD-ROOM-IX             BINARY-SHORT UNSIGNED VALUE ZERO.
000260     03  SKD-ROOM-ENTRY          OCCURS 50 TIMES
000270                                  INDEXED BY SKD-ROOM-TX.
000280         05  TBL-ROOM-NAME           PIC X(30).
000290         05  TBL-ROOM-CAPACITY       PIC 9(04).
000300         05  TBL-ROOM-EQUIP-COUNT    PIC 9(02).
000310         05  TBL-ROOM-EQUIPMENT      OCCURS 10 TIMES
000320                                      INDEXED BY TBL-EQUIP-IX.
000330             07  TBL-EQUIP-NAME      PIC X(20).
000340             07  TBL-EQUIP-AMOUNT    PIC 9(03) COMP-3.
000350         05  TBL-ROOM-DATA-COUNT     PIC 9(02).
000360         05  TBL-ROOM-DATA-ENTRY     OCCURS 10 TIMES
000370                                      INDEXED BY TBL-ROOM-DATA-IX.
000380             07  TBL-ROOM-DATA-KEY   PIC X(20).
000390             07  TBL-ROOM-DATA-VALUE PIC X(40).
000400     03  FILLER                  PIC X(04).
000410*
000420 01  SKD-APPTS-TABLE.
000430     03  SKD-APPT-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
000440     03  SKD-APPT-IX             BINARY-SHORT UNSIGNED VALUE ZERO.
000450     03  SKD-APPT-ENTRY          OCCURS 500 TIMES
000460                                  INDEXED BY SKD-APPT-TX.
000470         05  TBL-APPT-DAY            PIC X(09).
000480         05  TBL-APPT-START-TIME     PIC 9(02).
000490         05  TBL-APPT-END-TIME       PIC 9(02).
000500         05  TBL-APPT-START-DATE     PIC 9(08).
000510         05  TBL-APPT-END-DATE       PIC 9(08).
000520         05  TBL-APPT-ROOM-NAME      PIC X(30).
000530         05  TBL-APPT-DATA-COUNT     PIC 9(02).
000540         05  TBL-APPT-DATA-ENTRY     OCCURS 10 TIMES
000550                                      INDEXED BY TBL-APPT-DATA-IX.
000560             07  TBL-APPT-DATA-KEY   PIC X(20).
000570             07  TBL-APPT-DATA-VALUE PIC X(40).
000580         05  TBL-APPT-MATCH-FLAG     PIC 9(01) BINARY VALUE ZERO.
000590             88  TBL-APPT-MATCHED              VALUE 1.
000600             88  TBL-APPT-NOT-MATCHED          VALUE 0.
000610     03  FILLER                  PIC X(04).
000620*
000630 01  WEEKDAY-TABLE.
000640     03  WEEKDAY-ENTRY           OCCURS 7 TIMES
000650                                  INDEXED BY WEEKDAY-IX
000660                                  PIC X(09).
000670     03  FILLER                  PIC X(09).
000680 01  WEEKDAY-TABLE-VALUES REDEFINES WEEKDAY-TABLE.
000690     03  FILLER                  PIC X(09) VALUE "MONDAY   ".
000700     03  FILLER                  PIC X(09) VALUE "TUESDAY  ".
000710     03  FILLER                  PIC X(09) VALUE "WEDNESDAY".
000720     03  FILLER                  PIC X(09) VALUE "THURSDAY ".
000730     03  FILLER                  PIC X(09) VALUE "FRIDAY   ".
000740     03  FILLER                  PIC X(09) VALUE "SATURDAY ".
000750     03  FILLER                  PIC X(09) VALUE "SUNDAY   ".
000760     03  FILLER                  PIC X(09) VALUE SPACES.
000770*
000780*  EXCEPTION SWITCH SET BY SKDMNT0 ON RETURN, TESTED BY THE CALLER
000790*  IN PLACE OF A RAISED EXCEPTION - SEE SKD-EXCEPTION-CODE BELOW.
000800*
000810 01  SKD-RESULT-FLAGS.
000820     03  SKD-EXCEPTION-CODE      PIC 9(02) BINARY VALUE ZERO.
000830         88  SKD-NO-EXCEPTION              VALUE 00.
000840         88  ROOM-ALREADY-EXISTS           VALUE 01.
000850         88  APPOINTMENT-OVERLAP-EXCEPTION VALUE 02.
000860         88  APPOINTMENT-NOT-FOUND-EXCEPTION
000870                                            VALUE 03.
000880         88  DIFFERENT-DATA-EXCEPTION      VALUE 04.
000890     03  SKD-REC-ACCEPTED        PIC X VALUE "N".
000900         88  SKD-WAS-ACCEPTED              VALUE "Y".
000910     03  FILLER                  PIC X(05).
000920*
