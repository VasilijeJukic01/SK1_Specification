000010*******************************************
000020*                                          *
000030*  RECORD DEFINITION FOR APPOINTMENT FILE *
000040*     USES APPT-ROOM-NAME + APPT-DAY AS   *
000050*     THE PRACTICAL LOOKUP KEY            *
000060*******************************************
000070*  FILE SIZE 9+2+2+8+8+30+2+(10*60)+10 = 671 BYTES (MAX OCCURS).
000080*
000090* THIS FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 06/05/86 RLH - CREATED.                                         RLH     
000120* 21/07/86 RLH - START/END-TIME WIDENED 9 TO 99 (24 HOUR CLOCK).  RLH     
000130* 02/09/86 RLH - ADDED APPT-DATA (CUSTOM BOOKING ATTRIBUTES, SAME RLH     
000140*                SHAPE AS THE ROOM-DATA GROUP IN WSSKDROOM.COB).
000150*
000160 01  SKD-APPOINTMENT-RECORD.
000170     03  APPT-DAY                PIC X(09).
000180*                    MONDAY THRU SUNDAY - SEE WEEKDAY-TABLE.
000190     03  APPT-START-TIME         PIC 9(02).
000200*                    START HOUR, 0-23, ON THE HOUR.
000210     03  APPT-END-TIME           PIC 9(02).
000220*                    END HOUR, 0-23, EXCLUSIVE, > START-TIME.
000230     03  APPT-START-DATE         PIC 9(08).
000240*                    CCYYMMDD - START OF THE BOOKING WINDOW.
000250     03  APPT-END-DATE           PIC 9(08).
000260*                    CCYYMMDD - END OF THE BOOKING WINDOW.
000270     03  APPT-ROOM-NAME          PIC X(30).
000280*                    FOREIGN KEY TO ROOM-NAME (WSSKDROOM.COB).
000290     03  APPT-DATA-COUNT         PIC 9(02).
000300     03  APPT-DATA-ENTRY         OCCURS 10 TIMES
000310                                  INDEXED BY APPT-DATA-IX.
000320         05  APPT-DATA-KEY       PIC X(20).
000330         05  APPT-DATA-VALUE     PIC X(40).
000340     03  FILLER                  PIC X(10).
000350*
000360 01  SKD-APPOINTMENT-RECORD-X REDEFINES SKD-APPOINTMENT-RECORD.
000370     03  AX-TIME-BLOCK           PIC X(29).
000380*                    DAY + START/END-TIME + START/END-DATE AS
000390*                    ONE COMPARE UNIT FOR THE OVERLAP SCAN.
000400     03  AX-REST                 PIC X(638).
000410     03  FILLER                  PIC X(04).
000420*
