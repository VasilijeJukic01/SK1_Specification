000010*******************************************
000020*                                          *
000030*  SELF-TEST SWITCH - SCHEDULE SYSTEM     *
000040*     SET SW-SKD-TESTING TO ZERO TO STOP  *
000050*     THE REPLACE/DELETE/SEARCH SELF-TEST *
000060*     PASS RUNNING AT THE END OF SKED000. *
000070*******************************************
000080*
000090* REMARK OUT WHEN NOT DEBUGGING
000100*
000110* 30/06/86 RLH - CREATED, LIFTED FROM THE PAYROLL CONVENTION.     RLH     
000120* 04/02/91 DPW - SW-SKD-TEST-COUNT ADDED, SELF-TEST PASS NOW      DPW     
000130*                LOGS HOW MANY CHECKS IT RAN TO SKD-LOG-LINE.
000140*
000150 01  SKD-TEST-DATA-FLAGS.
000160     03  SW-SKD-TESTING          PIC 9 VALUE 1.
000170         88  SKD-TEST-PASS-ON            VALUE 1.
000180         88  SKD-TEST-PASS-OFF           VALUE 0.
000190     03  SW-SKD-TEST-COUNT       PIC 9(03) BINARY VALUE ZERO.
000200     03  FILLER                  PIC X(10).
000210*
