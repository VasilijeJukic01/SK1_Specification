000010*******************************************
000020*                                          *
000030*  CALLING DATA - SCHEDULE / SCHEDULEUTILS*
000040*     PASSED SKED000 -> SKDMNT0 AND       *
000050*     SKDMNT0 -> SKDUTL0 VIA LINKAGE.     *
000060*******************************************
000070*
000080* 28/05/86 RLH - CREATED.                                         RLH
000090* 15/10/86 RLH - SKD-CD-SUB-FUNCTION ADDED, SKDUTL0 GREW A        RLH
000100*                SECOND FAMILY OF ENTRY POINTS (THE SEARCH
000110*                PREDICATES) UNDER THE ONE CALL.
000120* 19/02/91 DPW - SKD-CD-RETURN-CODE WIDENED 9 TO 99 - MORE THAN   DPW
000130*                NINE EXCEPTION CODES WERE IN PROSPECT.
000140* 09/01/99 VBC - Y2K SWEEP - SKD-CD-CCYYMMDD-1/2 ALREADY FULL     VBC
000150*                CENTURY, NO CHANGE MADE, ENTRY LOGGED PER
000160*                STANDING INSTRUCTION.
000170* 26/09/25 VBC - SKD-CD-APPT-IX-1 PUT TO WORK CARRYING BACK THE   VBC
000180*                SEARCH-APPOINTMENTS MATCH COUNT, SEE THE FIELD
000190*                COMMENT BELOW - WAS DECLARED BUT UNUSED.
000200* 26/09/25 VBC - SKD-CD-DATA-KEY/VALUE WIDENED FROM ONE SCALAR    VBC
000210*                PAIR TO A TEN-ENTRY TABLE, SKD-CD-DATA-ENTRY -
000220*                A CUSTOM-DATA SEARCH REQUEST NEEDS TO CARRY
000230*                SEVERAL KEYS AT ONCE, EVERY ONE OF WHICH MUST
000240*                BE SATISFIED - SEE SKDUTL0 CC040/CC041/CC042.
000250*
000260 01  SKD-CALLING-DATA.
000270     03  SKD-CD-CALLER           PIC X(08).
000280     03  SKD-CD-CALLED           PIC X(08).
000290     03  SKD-CD-FUNCTION         PIC 9(02).
000300*                    SKDMNT0 ENTRY POINTS    SKDUTL0 ENTRY POINTS
000310*                    01 ADD-ROOM             07 DAY-FROM-DATE
000320*                    02 ADD-APPOINTMENT      08 COMPARE-PREDICATE
000330*                    03 REPLACE-APPT         09 OVERLAP-TEST
000340*                    04 DELETE-APPT          10 SEARCH-PREDICATE
000350*                    05 SEARCH-APPT          11 FORMAT-CSV-LINE
000360     03  SKD-CD-SUB-FUNCTION      PIC 9(02).
000370*                    SELECTS WHICH OF THE NINE COMPARE PREDICATES
000380*                    OR SEVEN SEARCH PREDICATES IS WANTED - SEE
000390*                    SKDUTL0 PROCEDURE DIVISION HEADER COMMENT.
000400     03  SKD-CD-RETURN-CODE       PIC 9(02).
000410*                    ECHOES SKD-EXCEPTION-CODE BACK TO THE CALLER.
000420     03  SKD-CD-ROOM-NAME         PIC X(30).
000430     03  SKD-CD-DAY-NAME          PIC X(09).
000440     03  SKD-CD-CCYYMMDD-1        PIC 9(08).
000450     03  SKD-CD-CCYYMMDD-2        PIC 9(08).
000460     03  SKD-CD-HOUR-1            PIC 9(02).
000470     03  SKD-CD-HOUR-2            PIC 9(02).
000480     03  SKD-CD-APPT-IX-1         BINARY-SHORT UNSIGNED.
000490*                    SEARCH-APPOINTMENTS (SKDMNT0 BB050) RETURNS
000500*                    THE MATCH COUNT HERE - THE MATCHED ENTRIES
000510*                    THEMSELVES ARE FLAGGED IN SKD-APPTS-TABLE,
000520*                    SEE WSSKDTAB.COB 26/09/25 ENTRY.
000530     03  SKD-CD-APPT-IX-2         BINARY-SHORT UNSIGNED.
000540     03  SKD-CD-DATA-COUNT        PIC 9(02).
000550     03  SKD-CD-DATA-ENTRY        OCCURS 10 TIMES
000560                                   INDEXED BY SKD-CD-DATA-IX.
000570         05  SKD-CD-DATA-KEY      PIC X(20).
000580         05  SKD-CD-DATA-VALUE    PIC X(40).
000590*                    SEARCH BY CUSTOM DATA (SUB-FUNCTIONS 6/7 OF
000600*                    FUNCTION 10) TESTS EVERY KEY IN THIS TABLE
000610*                    UP TO SKD-CD-DATA-COUNT - THE APPOINTMENT
000620*                    ONLY MATCHES IF ALL OF THEM ARE SATISFIED.
000630     03  FILLER                   PIC X(05).
000640 01  SKD-CALLING-DATA-X REDEFINES SKD-CALLING-DATA.
000650     03  CDX-FUNCTION-BLOCK       PIC X(04).
000660     03  CDX-REST                 PIC X(684).
000670     03  FILLER                   PIC X(04).
000680*                    FUNCTION/SUB-FUNCTION AS ONE COMPARE UNIT -
000690*                    SPARE VIEW, NOT YET DRAWN ON BY EITHER
000700*                    DISPATCH.
000710*
