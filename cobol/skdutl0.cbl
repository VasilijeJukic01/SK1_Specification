000010*******************************************
000020*                                          *
000030*          SCHEDULE  UTILITIES            *
000040*          =================             *
000050*                                          *
000060*   PURE CALCULATION SERVICE CALLED BY    *
000070*   SKDMNT0 AND BY SKED000 - HOLDS NO     *
000080*   TABLE OF ITS OWN, EVERY OPERATION     *
000090*   WORKS ONLY ON THE FIELDS PASSED IN.   *
000100*                                          *
000110*******************************************
000120*
000130 IDENTIFICATION DIVISION.
000140*
000150 PROGRAM-ID.        SKDUTL0.
000160*
000170 AUTHOR.            R L HOBBS.
000180*
000190 INSTALLATION.      COUNTY DATA PROCESSING UNIT.
000200*
000210 DATE-WRITTEN.      12/05/86.
000220*
000230 DATE-COMPILED.
000240*
000250 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000260*
000270*  REMARKS.         DAY-OF-WEEK DERIVATION, THE NINE
000280*                    APPOINTMENT COMPARISON PREDICATES, THE
000290*                    ADD-APPOINTMENT OVERLAP TEST, THE SEVEN
000300*                    SEARCH PREDICATES, AND THE CSV LINE
000310*                    FORMATTER - ONE ENTRY POINT, DISPATCHED
000320*                    ON SKD-CD-FUNCTION / SKD-CD-SUB-FUNCTION.
000330*
000340*  CALLED MODULES.  NONE.
000350*
000360* CHANGES:
000370* 12/05/86 RLH - CREATED, DAY-FROM-DATE ONLY (FUNCTION 07).       RLH     
000380* 28/07/86 RLH - COMPARE-PREDICATE FAMILY ADDED (FUNCTION 08,     RLH     
000390*                SUB-FUNCTIONS 1-9) FOR THE REPLACE-APPT CHECK
000400*                IN SKDMNT0.
000410* 15/10/86 RLH - OVERLAP-TEST SPLIT OUT OF COMPARE-PREDICATE      RLH     
000420*                INTO ITS OWN FUNCTION 09 - IT NEEDS THE ROOM
000430*                AND DAY FIELDS THE OTHER EIGHT PREDICATES
000440*                DON'T LOOK AT.
000450* 02/11/86 RLH - SEARCH-PREDICATE FAMILY ADDED (FUNCTION 10,      RLH     
000460*                SUB-FUNCTIONS 1-7).
000470* 12/09/86 RLH - FORMAT-CSV-LINE ADDED (FUNCTION 11) FOR THE      RLH     
000480*                SKED000 EXPORT PASS.
000490* 19/02/91 DPW - DAY-FROM-DATE REWRITTEN TO ZELLERS CONGRUENCE,   DPW     
000500*                THE OLD 1987 LOOKUP TABLE MISSED CENTURIES
000510*                PROPERLY - SEE CC010.
000520* 08/01/99 VBC - Y2K SWEEP - CCYYMMDD FIELDS ALREADY CARRY A      VBC
000530*                FULL FOUR DIGIT YEAR, ZELLERS MATH CONFIRMED
000540*                CORRECT ACROSS THE CENTURY BOUNDARY, ENTRY
000550*                LOGGED PER STANDING INSTRUCTION.
000560* 26/09/25 VBC - REMOVED THE CLASS SKD-DIGIT TEST LEFT OVER        VBC
000570*                FROM AN EARLY DRAFT OF CC010 - NOTHING IN THIS
000580*                PROGRAM EVER TESTED A FIELD FOR DIGITS, THE
000590*                CCYYMMDD FIELDS ARE NUMERIC PICTURES AND NEED
000600*                NO CLASS CHECK.
000610* 26/09/25 VBC - SPECIAL-NAMES PUT BACK - DROPPING IT ALONG        VBC
000620*                WITH THE UNUSED CLASS TEST WAS WRONG, EVERY
000630*                PROGRAM IN THIS SYSTEM CARRIES ONE.  UPSI-2
000640*                WIRED TO A DEBUG TRACE, SAME IDEA AS UPSI-1
000650*                IN SKDMNT0.
000660* 26/09/25 VBC - CC040 SUB-FUNCTIONS 6/7 REWORKED TO DRIVE AN      VBC
000670*                AND-REDUCTION ACROSS THE WHOLE OF SKD-CD-DATA-
000680*                ENTRY (SEE WSSKDCAL.COB) INSTEAD OF TESTING ONE
000690*                SCALAR KEY/VALUE PAIR - A CUSTOM-DATA SEARCH
000700*                CAN NOW CARRY SEVERAL KEYS, ALL OF WHICH MUST
000710*                MATCH.  CC043/CC044 ADDED AS THE INNER OR-SCAN
000720*                OVER THE APPOINTMENT'S OWN DATA MAP, DRIVEN BY
000730*                THE RESTATED CC041/CC042.
000740*
000750 ENVIRONMENT DIVISION.
000760*
000770 CONFIGURATION SECTION.
000780*
000790 SPECIAL-NAMES.
000800     UPSI-2 ON STATUS IS SKD-UTL-DEBUG-ON.
000810*                    SET FROM THE RUN JCL PARM - DISPLAYS THE
000820*                    FUNCTION/SUB-FUNCTION DISPATCHED ON EVERY
000830*                    CALL, SEE ZZ000-MAIN - OFF FOR A NORMAL
000840*                    NIGHTLY RUN.
000850*
000860 DATA DIVISION.
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900 77  PROG-NAME            PIC X(17) VALUE "SKDUTL0 (1.0.00)".
000910 COPY "wsskdtab.cob".
000920*
000930 01  ZW-ZELLER-FIELDS.
000940     03  ZW-YEAR              PIC 9(04) BINARY.
000950     03  ZW-MONTH             PIC 9(04) BINARY.
000960     03  ZW-DAY               PIC 9(04) BINARY.
000970     03  ZW-CENTURY           PIC 9(04) BINARY.
000980     03  ZW-YEAR-OF-CENT      PIC 9(04) BINARY.
000990     03  ZW-TERM-A            PIC 9(04) BINARY.
001000     03  ZW-TERM-B            PIC 9(04) BINARY.
001010     03  ZW-TERM-C            PIC 9(04) BINARY.
001020     03  ZW-H-RAW             PIC 9(04) BINARY.
001030     03  ZW-H                 PIC 9(04) BINARY.
001040     03  ZW-ISO-RAW           PIC 9(04) BINARY.
001050     03  ZW-ISO-DAY           PIC 9(04) BINARY.
001060     03  ZW-SPARE             PIC 9(04) BINARY.
001070     03  FILLER               PIC X(02).
001080*
001090 01  ZW-ZELLER-FIELDS-X REDEFINES ZW-ZELLER-FIELDS.
001100     03  FILLER                PIC X(28).
001110*
001120 01  CW-WORK-FIELDS.
001130     03  CW-REQ-END            PIC 9(08).
001140     03  CW-TRUE-FALSE         PIC 9(01) BINARY.
001150         88  CW-TRUE                     VALUE 1.
001160         88  CW-FALSE                    VALUE 0.
001170     03  FILLER                PIC X(02).
001180*
001190 01  CW-WORK-FIELDS-X REDEFINES CW-WORK-FIELDS.
001200     03  FILLER                PIC X(07).
001210*
001220 01  CSV-BUILD-LINE.
001230     03  CSV-PART-1            PIC X(09).
001240     03  FILLER                PIC X VALUE ",".
001250     03  CSV-PART-2            PIC 9(02).
001260     03  FILLER                PIC X VALUE ",".
001270     03  CSV-PART-3            PIC 9(02).
001280     03  FILLER                PIC X VALUE ",".
001290     03  CSV-PART-4            PIC 9(08).
001300     03  FILLER                PIC X VALUE ",".
001310     03  CSV-PART-5            PIC 9(08).
001320     03  FILLER                PIC X VALUE ",".
001330     03  CSV-PART-6            PIC X(30).
001340     03  FILLER                PIC X(36).
001350*                    71 BYTES OF DATA, PADDED TO THE 100-BYTE
001360*                    CSV-LINE RECORD WITH TRAILING SPACES.
001370*
001380 LINKAGE SECTION.
001390*
001400 COPY "wsskdcal.cob".
001410*
001420* 19/02/91 DPW - APPT-A / APPT-B RE-STATED HERE RATHER THAN       DPW     
001430*                COPIED TWICE FROM WSSKDAPT - A SECOND COPY OF
001440*                THE SAME RECORD CANNOT BE RENAMED WITHOUT
001450*                CLASHING OCCURS INDEXES, SO THE LAYOUT IS
001460*                HAND-CARRIED, FIELD FOR FIELD, EACH WITH ITS
001470*                OWN INDEX NAME.
001480*
001490 01  SKD-LK-APPT-A-REC.
001500     03  APPT-DAY                PIC X(09).
001510     03  APPT-START-TIME         PIC 9(02).
001520     03  APPT-END-TIME           PIC 9(02).
001530     03  APPT-START-DATE         PIC 9(08).
001540     03  APPT-END-DATE           PIC 9(08).
001550     03  APPT-ROOM-NAME          PIC X(30).
001560     03  APPT-DATA-COUNT         PIC 9(02).
001570     03  APPT-DATA-ENTRY         OCCURS 10 TIMES
001580                                  INDEXED BY APPT-DATA-IX-A.
001590         05  APPT-DATA-KEY       PIC X(20).
001600         05  APPT-DATA-VALUE     PIC X(40).
001610     03  FILLER                  PIC X(10).
001620*
001630 01  SKD-LK-APPT-B-REC.
001640     03  APPT-DAY                PIC X(09).
001650     03  APPT-START-TIME         PIC 9(02).
001660     03  APPT-END-TIME           PIC 9(02).
001670     03  APPT-START-DATE         PIC 9(08).
001680     03  APPT-END-DATE           PIC 9(08).
001690     03  APPT-ROOM-NAME          PIC X(30).
001700     03  APPT-DATA-COUNT         PIC 9(02).
001710     03  APPT-DATA-ENTRY         OCCURS 10 TIMES
001720                                  INDEXED BY APPT-DATA-IX-B.
001730         05  APPT-DATA-KEY       PIC X(20).
001740         05  APPT-DATA-VALUE     PIC X(40).
001750     03  FILLER                  PIC X(10).
001760*
001770 01  SKD-LK-CSV-LINE.
001780     03  SKD-LK-CSV-LINE-DATA  PIC X(96).
001790     03  FILLER                PIC X(04).
001800*
001810 PROCEDURE DIVISION USING SKD-CALLING-DATA
001820                           SKD-LK-APPT-A-REC
001830                           SKD-LK-APPT-B-REC
001840                           SKD-LK-CSV-LINE.
001850*
001860 ZZ000-MAIN SECTION.
001870*****************************
001880*
001890* 12/05/86 RLH - SINGLE DISPATCH POINT, ONE FUNCTION PER CALL.    RLH
001900* 26/09/25 VBC - DEBUG TRACE ADDED UNDER UPSI-2, SEE              VBC
001910*                SPECIAL-NAMES.
001920*
001930     IF       SKD-UTL-DEBUG-ON
001940              DISPLAY  "SKDUTL0 FUNCTION " SKD-CD-FUNCTION
001950                       " SUB " SKD-CD-SUB-FUNCTION.
001960     MOVE     ZERO TO SKD-CD-RETURN-CODE.
001970     EVALUATE SKD-CD-FUNCTION
001980         WHEN 07  PERFORM  CC010-DAY-FROM-DATE
001990         WHEN 08  PERFORM  CC020-COMPARE-PREDICATE
002000         WHEN 09  PERFORM  CC030-OVERLAP-TEST
002010         WHEN 10  PERFORM  CC040-SEARCH-PREDICATE
002020         WHEN 11  PERFORM  ZZ090-FORMAT-CSV-LINE
002030     END-EVALUATE.
002040     GOBACK.
002050*
002060 ZZ000-EXIT.
002070     EXIT     SECTION.
002080*
002090 CC010-DAY-FROM-DATE SECTION.
002100*****************************
002110*
002120* 19/02/91 DPW - ZELLERS CONGRUENCE - SKD-CD-CCYYMMDD-1 IN,       DPW     
002130*                SKD-CD-DAY-NAME OUT.  NO INTRINSIC FUNCTIONS
002140*                USED - SHOP STANDARD FORBIDS THEM HERE.
002150*
002160     DIVIDE    SKD-CD-CCYYMMDD-1 BY 10000
002170               GIVING ZW-YEAR REMAINDER ZW-SPARE.
002180     DIVIDE    ZW-SPARE BY 100
002190               GIVING ZW-MONTH REMAINDER ZW-DAY.
002200     IF        ZW-MONTH < 3
002210               ADD  12 TO ZW-MONTH
002220               SUBTRACT 1 FROM ZW-YEAR
002230     END-IF.
002240     DIVIDE    ZW-YEAR BY 100
002250               GIVING ZW-CENTURY REMAINDER ZW-YEAR-OF-CENT.
002260     COMPUTE   ZW-TERM-A = (13 * (ZW-MONTH + 1)) / 5.
002270     DIVIDE    ZW-YEAR-OF-CENT BY 4 GIVING ZW-TERM-B.
002280     DIVIDE    ZW-CENTURY BY 4 GIVING ZW-TERM-C.
002290     COMPUTE   ZW-H-RAW = ZW-DAY + ZW-TERM-A + ZW-YEAR-OF-CENT
002300                         + ZW-TERM-B + ZW-TERM-C
002310                         + (5 * ZW-CENTURY).
002320     DIVIDE    ZW-H-RAW BY 7 GIVING ZW-SPARE REMAINDER ZW-H.
002330     COMPUTE   ZW-ISO-RAW = ZW-H + 5.
002340     DIVIDE    ZW-ISO-RAW BY 7 GIVING ZW-SPARE
002350               REMAINDER ZW-ISO-DAY.
002360     ADD       1 TO ZW-ISO-DAY.
002370     SET       WEEKDAY-IX TO ZW-ISO-DAY.
002380     MOVE      WEEKDAY-ENTRY (WEEKDAY-IX) TO SKD-CD-DAY-NAME.
002390*
002400 CC010-EXIT.
002410     EXIT     SECTION.
002420*
002430 CC020-COMPARE-PREDICATE SECTION.
002440*****************************
002450*
002460* 28/07/86 RLH - NINE PAIRWISE PREDICATES ON SKD-LK-APPT-A / B,   RLH     
002470*                SUB-FUNCTION SELECTS WHICH ONE, RESULT COMES
002480*                BACK AS SKD-CD-RETURN-CODE 1 = TRUE, 0 = FALSE.
002490*
002500     SET      CW-FALSE TO TRUE.
002510     EVALUATE SKD-CD-SUB-FUNCTION
002520         WHEN 1
002530              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
002540                     = APPT-START-DATE OF SKD-LK-APPT-B-REC
002550                   AND
002560                   APPT-END-DATE OF SKD-LK-APPT-A-REC
002570                     = APPT-END-DATE OF SKD-LK-APPT-B-REC
002580                   SET  CW-TRUE TO TRUE
002590              END-IF
002600         WHEN 2
002610              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
002620                     = APPT-START-DATE OF SKD-LK-APPT-B-REC
002630                   SET  CW-TRUE TO TRUE
002640              END-IF
002650         WHEN 3
002660              IF   APPT-END-DATE OF SKD-LK-APPT-A-REC
002670                     = APPT-END-DATE OF SKD-LK-APPT-B-REC
002680                   SET  CW-TRUE TO TRUE
002690              END-IF
002700         WHEN 4
002710              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
002720                     < APPT-START-DATE OF SKD-LK-APPT-B-REC
002730                   AND
002740                   APPT-END-DATE OF SKD-LK-APPT-A-REC
002750                     > APPT-END-DATE OF SKD-LK-APPT-B-REC
002760                   SET  CW-TRUE TO TRUE
002770              END-IF
002780         WHEN 5
002790              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
002800                     = APPT-END-DATE OF SKD-LK-APPT-A-REC
002810                   SET  CW-TRUE TO TRUE
002820              END-IF
002830         WHEN 6
002840              IF   APPT-START-TIME OF SKD-LK-APPT-A-REC
002850                     = APPT-START-TIME OF SKD-LK-APPT-B-REC
002860                   AND
002870                   APPT-END-TIME OF SKD-LK-APPT-A-REC
002880                     = APPT-END-TIME OF SKD-LK-APPT-B-REC
002890                   SET  CW-TRUE TO TRUE
002900              END-IF
002910         WHEN 7
002920              IF   APPT-START-TIME OF SKD-LK-APPT-A-REC
002930                     = APPT-START-TIME OF SKD-LK-APPT-B-REC
002940                   SET  CW-TRUE TO TRUE
002950              END-IF
002960         WHEN 8
002970              IF   APPT-END-TIME OF SKD-LK-APPT-A-REC
002980                     = APPT-END-TIME OF SKD-LK-APPT-B-REC
002990                   SET  CW-TRUE TO TRUE
003000              END-IF
003010         WHEN 9
003020              IF   APPT-START-TIME OF SKD-LK-APPT-A-REC
003030                     < APPT-START-TIME OF SKD-LK-APPT-B-REC
003040                   AND
003050                   APPT-END-TIME OF SKD-LK-APPT-A-REC
003060                     > APPT-END-TIME OF SKD-LK-APPT-B-REC
003070                   SET  CW-TRUE TO TRUE
003080              END-IF
003090     END-EVALUATE.
003100     MOVE     CW-TRUE-FALSE TO SKD-CD-RETURN-CODE.
003110*
003120 CC020-EXIT.
003130     EXIT     SECTION.
003140*
003150 CC030-OVERLAP-TEST SECTION.
003160*****************************
003170*
003180* 15/10/86 RLH - SKD-LK-APPT-A IS ALWAYS THE CANDIDATE, B IS      RLH     
003190*                THE APPOINTMENT ALREADY ON THE ROOM - ALL FOUR
003200*                TESTS MUST HOLD FOR THE ADD TO BE REFUSED.
003210*
003220     SET      CW-FALSE TO TRUE.
003230     IF       APPT-ROOM-NAME OF SKD-LK-APPT-A-REC
003240                = APPT-ROOM-NAME OF SKD-LK-APPT-B-REC
003250              AND
003260              APPT-DAY OF SKD-LK-APPT-A-REC
003270                = APPT-DAY OF SKD-LK-APPT-B-REC
003280              AND
003290              APPT-START-DATE OF SKD-LK-APPT-B-REC
003300                < APPT-END-DATE OF SKD-LK-APPT-A-REC
003310              AND
003320              APPT-END-DATE OF SKD-LK-APPT-B-REC
003330                > APPT-START-DATE OF SKD-LK-APPT-A-REC
003340              AND
003350              APPT-START-TIME OF SKD-LK-APPT-B-REC
003360                < APPT-END-TIME OF SKD-LK-APPT-A-REC
003370              AND
003380              APPT-END-TIME OF SKD-LK-APPT-B-REC
003390                > APPT-START-TIME OF SKD-LK-APPT-A-REC
003400              SET  CW-TRUE TO TRUE.
003410     MOVE     CW-TRUE-FALSE TO SKD-CD-RETURN-CODE.
003420*
003430 CC030-EXIT.
003440     EXIT     SECTION.
003450*
003460 CC040-SEARCH-PREDICATE SECTION.
003470*****************************
003480*
003490* 02/11/86 RLH - SKD-LK-APPT-A IS THE APPOINTMENT UNDER TEST,     RLH     
003500*                THE REQUEST CRITERIA TRAVEL IN SKD-CALLING-
003510*                DATA (ROOM-NAME, DAY-NAME, THE TWO CCYYMMDD
003520*                FIELDS AS THE WINDOW, HOUR-1/HOUR-2 AS THE
003530*                TIME OR DURATION TEST, DATA-ENTRY (UP TO TEN
003540*                KEY/VALUE PAIRS) FOR THE CUSTOM-DATA TESTS, ALL
003550*                OF WHICH MUST MATCH FOR THE APPOINTMENT TO PASS).
003560*
003570     SET      CW-FALSE TO TRUE.
003580     EVALUATE SKD-CD-SUB-FUNCTION
003590         WHEN 1
003600              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
003610                     = SKD-CD-CCYYMMDD-1
003620                   SET  CW-TRUE TO TRUE
003630              END-IF
003640         WHEN 2
003650              IF   APPT-DAY OF SKD-LK-APPT-A-REC = SKD-CD-DAY-NAME
003660                   AND
003670                   APPT-START-DATE OF SKD-LK-APPT-A-REC
003680                     < SKD-CD-CCYYMMDD-2
003690                   AND
003700                   APPT-END-DATE OF SKD-LK-APPT-A-REC
003710                     > SKD-CD-CCYYMMDD-1
003720                   AND
003730                   APPT-START-TIME OF SKD-LK-APPT-A-REC
003740                     NOT > SKD-CD-HOUR-1
003750                   AND
003760                   APPT-END-TIME OF SKD-LK-APPT-A-REC
003770                     NOT < SKD-CD-HOUR-2
003780                   SET  CW-TRUE TO TRUE
003790              END-IF
003800         WHEN 3
003810              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
003820                     < SKD-CD-CCYYMMDD-2
003830                   AND
003840                   APPT-END-DATE OF SKD-LK-APPT-A-REC
003850                     > SKD-CD-CCYYMMDD-1
003860                   AND
003870                   APPT-START-TIME OF SKD-LK-APPT-A-REC
003880                     NOT > SKD-CD-HOUR-1
003890                   AND
003900                   APPT-END-TIME OF SKD-LK-APPT-A-REC
003910                     NOT < SKD-CD-HOUR-2
003920                   SET  CW-TRUE TO TRUE
003930              END-IF
003940         WHEN 4
003950              ADD  SKD-CD-HOUR-1 SKD-CD-HOUR-2 GIVING CW-REQ-END
003960              IF   APPT-START-DATE OF SKD-LK-APPT-A-REC
003970                     < SKD-CD-CCYYMMDD-2
003980                   AND
003990                   APPT-END-DATE OF SKD-LK-APPT-A-REC
004000                     > SKD-CD-CCYYMMDD-1
004010                   AND
004020                   APPT-START-TIME OF SKD-LK-APPT-A-REC
004030                     NOT > SKD-CD-HOUR-1
004040                   AND
004050                   APPT-END-TIME OF SKD-LK-APPT-A-REC
004060                     NOT < CW-REQ-END
004070                   SET  CW-TRUE TO TRUE
004080              END-IF
004090         WHEN 5
004100              IF   APPT-ROOM-NAME OF SKD-LK-APPT-A-REC
004110                     = SKD-CD-ROOM-NAME
004120                   SET  CW-TRUE TO TRUE
004130              END-IF
004140         WHEN 6
004150              SET   SKD-CD-DATA-IX TO 1
004160              SET   CW-TRUE TO TRUE
004170              PERFORM  CC041-SCAN-DATA-MAP
004180                  UNTIL SKD-CD-DATA-IX > SKD-CD-DATA-COUNT
004190                      OR CW-FALSE
004200         WHEN 7
004210              SET   SKD-CD-DATA-IX TO 1
004220              SET   CW-TRUE TO TRUE
004230              PERFORM  CC042-SCAN-DATA-KEY
004240                  UNTIL SKD-CD-DATA-IX > SKD-CD-DATA-COUNT
004250                      OR CW-FALSE
004260     END-EVALUATE.
004270     MOVE     CW-TRUE-FALSE TO SKD-CD-RETURN-CODE.
004280*
004290 CC040-EXIT.
004300     EXIT     SECTION.
004310*
004320 CC041-SCAN-DATA-MAP SECTION.
004330*****************************
004340*
004350* 02/11/86 RLH - ONE TABLE ENTRY PER CALL, DRIVEN BY CC040.       RLH
004360* 26/09/25 VBC - NOW THE OUTER LOOP OF AN AND-REDUCTION OVER      VBC
004370*                SKD-CD-DATA-ENTRY - ONE CALL TESTS ONE REQUEST
004380*                KEY/VALUE PAIR AGAINST THE WHOLE OF THE
004390*                APPOINTMENT'S OWN DATA MAP (CC043 DOES THE
004400*                INNER OR-SCAN), AND CC040 STOPS DRIVING US THE
004410*                MOMENT ANY ONE REQUEST PAIR FAILS TO MATCH.
004420*
004430     SET      APPT-DATA-IX-A TO 1.
004440     SET      CW-FALSE TO TRUE.
004450     PERFORM  CC043-SCAN-ONE-APPT-PAIR
004460         UNTIL APPT-DATA-IX-A
004470                 > APPT-DATA-COUNT OF SKD-LK-APPT-A-REC
004480             OR CW-TRUE.
004490     SET      SKD-CD-DATA-IX UP BY 1.
004500*
004510 CC041-EXIT.
004520     EXIT     SECTION.
004530*
004540 CC042-SCAN-DATA-KEY SECTION.
004550*****************************
004560*
004570* 02/11/86 RLH - KEY PRESENCE ONLY, VALUE NOT CHECKED.            RLH
004580* 26/09/25 VBC - NOW THE OUTER LOOP OF AN AND-REDUCTION OVER      VBC
004590*                SKD-CD-DATA-ENTRY, SAME SHAPE AS CC041 ABOVE -
004600*                KEY PRESENCE ONLY, CHECKED BY CC044 BELOW.
004610*
004620     SET      APPT-DATA-IX-A TO 1.
004630     SET      CW-FALSE TO TRUE.
004640     PERFORM  CC044-SCAN-ONE-APPT-KEY
004650         UNTIL APPT-DATA-IX-A
004660                 > APPT-DATA-COUNT OF SKD-LK-APPT-A-REC
004670             OR CW-TRUE.
004680     SET      SKD-CD-DATA-IX UP BY 1.
004690*
004700 CC042-EXIT.
004710     EXIT     SECTION.
004720*
004730 CC043-SCAN-ONE-APPT-PAIR SECTION.
004740*****************************
004750*
004760* 26/09/25 VBC - CREATED - INNER OR-SCAN FOR CC041, ONE           VBC
004770*                APPOINTMENT DATA ENTRY PER CALL AGAINST THE
004780*                CURRENT REQUEST KEY/VALUE PAIR.
004790*
004800     IF       APPT-DATA-KEY (APPT-DATA-IX-A) OF SKD-LK-APPT-A-REC
004810                = SKD-CD-DATA-KEY (SKD-CD-DATA-IX)
004820              AND
004830              APPT-DATA-VALUE (APPT-DATA-IX-A)
004840                OF SKD-LK-APPT-A-REC
004850                = SKD-CD-DATA-VALUE (SKD-CD-DATA-IX)
004860              SET  CW-TRUE TO TRUE.
004870     SET      APPT-DATA-IX-A UP BY 1.
004880*
004890 CC043-EXIT.
004900     EXIT     SECTION.
004910*
004920 CC044-SCAN-ONE-APPT-KEY SECTION.
004930*****************************
004940*
004950* 26/09/25 VBC - CREATED - INNER OR-SCAN FOR CC042, ONE           VBC
004960*                APPOINTMENT DATA ENTRY PER CALL AGAINST THE
004970*                CURRENT REQUEST KEY, VALUE NOT CHECKED.
004980*
004990     IF       APPT-DATA-KEY (APPT-DATA-IX-A) OF SKD-LK-APPT-A-REC
005000                = SKD-CD-DATA-KEY (SKD-CD-DATA-IX)
005010              SET  CW-TRUE TO TRUE.
005020     SET      APPT-DATA-IX-A UP BY 1.
005030*
005040 CC044-EXIT.
005050     EXIT     SECTION.
005060*
005070 ZZ090-FORMAT-CSV-LINE SECTION.
005080*****************************
005090*
005100* 12/09/86 RLH - SIX FIXED COLUMNS, COMMA SEPARATED - NO FIELD    RLH     
005110*                HERE CAN ITSELF CONTAIN A COMMA SO NO QUOTING
005120*                IS NEEDED (DAY NAME / HOUR / DATE / ROOM).
005130*
005140     MOVE     APPT-DAY OF SKD-LK-APPT-A-REC TO CSV-PART-1.
005150     MOVE     APPT-START-TIME OF SKD-LK-APPT-A-REC TO CSV-PART-2.
005160     MOVE     APPT-END-TIME OF SKD-LK-APPT-A-REC TO CSV-PART-3.
005170     MOVE     APPT-START-DATE OF SKD-LK-APPT-A-REC TO CSV-PART-4.
005180     MOVE     APPT-END-DATE OF SKD-LK-APPT-A-REC TO CSV-PART-5.
005190     MOVE     APPT-ROOM-NAME OF SKD-LK-APPT-A-REC TO CSV-PART-6.
005200     MOVE     CSV-BUILD-LINE TO SKD-LK-CSV-LINE.
005210*
005220 ZZ090-EXIT.
005230     EXIT     SECTION.
005240*
