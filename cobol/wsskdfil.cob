000010*******************************************
000020*                                          *
000030*  FILE NAME TABLE - SCHEDULE SYSTEM      *
000040*     ONE LINE PER PHYSICAL FILE, SEE     *
000050*     SELECT CLAUSES IN SKED000.          *
000060*******************************************
000070*
000080* 22/05/86 RLH - CREATED.                                         RLH     
000090* 12/09/86 RLH - ADDED FILE-04 (EXPORT) ON THE ACCOUNTS REQUEST.  RLH     
000100* 08/01/99 VBC - Y2K SWEEP - NO DATE-BEARING FIELDS IN THIS       VBC     
000110*                COPYBOOK, FILE NAMES UNAFFECTED, NO CHANGE MADE.
000120*
000130 01  SKD-FILE-DEFS.
000140     03  SKD-FILE-01          PIC X(20) VALUE "SKDROOM.DAT".
000150*                    ROOM ROSTER - INPUT, SELECT SKD-ROOM-FILE.
000160     03  SKD-FILE-02          PIC X(20) VALUE "SKDAPPT.DAT".
000170*                    APPOINTMENTS IN - SELECT SKD-APPT-FILE.
000180     03  SKD-FILE-03          PIC X(20) VALUE "SKDEXPRT.CSV".
000190*                    EXPORT OUT - SELECT SKD-CSV-FILE.
000200     03  SKD-FILE-04          PIC X(20) VALUE "SKDPARM.DAT".
000210*                    CONFIG IN - SELECT SKD-CONFIG-FILE.
000220     03  FILLER               PIC X(20).
000230*                    PAD TO 5 X 20 FOR THE OCCURS VIEW BELOW.
000240 01  SKD-FILE-DEFS-X REDEFINES SKD-FILE-DEFS.
000250     03  SKD-FILE-NAME        OCCURS 4 TIMES
000260                                INDEXED BY SKD-FILE-IX
000270                                PIC X(20).
000280     03  FILLER               PIC X(20).
000290*                    TRAILING PAD SLOT CARRIED OVER FROM
000300*                    SKD-FILE-DEFS, NOT A REAL FILE NAME.
000310*
