000010*******************************************
000020*                                          *
000030*  RECORD DEFINITION FOR SCHEDULE PARAM   *
000040*     FILE - SINGLE RECORD, RRN = 1       *
000050*                                          *
000060*******************************************
000070*
000080*  FILE SIZE 2+2+8+8+1+(7*9)+3+(50*8)+3+(50*30)+3+(30*20)+1+80
000090*          = PADDED TO 3072 BY FILLER.
000100*
000110* 09/05/86 RLH - CREATED.                                         RLH     
000120* 30/07/86 RLH - HOLIDAY/ROOM/EQUIPMENT MAX OCCURS SET FROM THE   RLH     
000130*                FIRST LIVE SITE (COUNTY HALL) + 25 PERCENT.
000140* 11/09/86 RLH - ADDED CFG-CSV-HEADER / CFG-COLUMNS FOR THE NEW   RLH     
000150*                EXPORT-LAYOUT REQUEST FROM ACCOUNTS.
000160*
000170 01  SKD-CONFIG-RECORD.
000180     03  CFG-WORK-START          PIC 9(02).
000190     03  CFG-WORK-END            PIC 9(02).
000200     03  CFG-START-DATE          PIC 9(08).
000210     03  CFG-END-DATE            PIC 9(08).
000220     03  CFG-FREE-DAY-COUNT      PIC 9(01).
000230     03  CFG-FREE-DAY            OCCURS 7 TIMES
000240                                  INDEXED BY CFG-FREE-DAY-IX
000250                                  PIC X(09).
000260     03  CFG-HOLIDAY-COUNT       PIC 9(03).
000270     03  CFG-HOLIDAY             OCCURS 50 TIMES
000280                                  INDEXED BY CFG-HOLIDAY-IX
000290                                  PIC 9(08).
000300     03  CFG-ROOM-COUNT          PIC 9(03).
000310     03  CFG-ROOM                OCCURS 50 TIMES
000320                                  INDEXED BY CFG-ROOM-IX
000330                                  PIC X(30).
000340     03  CFG-EQUIP-COUNT         PIC 9(03).
000350     03  CFG-EQUIPMENT           OCCURS 30 TIMES
000360                                  INDEXED BY CFG-EQUIP-IX
000370                                  PIC X(20).
000380     03  CFG-CSV-HEADER          PIC X(01).
000390*                    "Y"/"N" - EMIT A CSV HEADER ROW.
000400     03  CFG-COLUMNS             PIC X(80).
000410*                    COMMA SEPARATED COLUMN NAMES TO EMIT.
000420     03  FILLER                  PIC X(398).
000430*
000440 01  SKD-CONFIG-DATES REDEFINES SKD-CONFIG-RECORD.
000450     03  CD-WORK-HOURS           PIC X(04).
000460     03  CD-HORIZON              PIC X(16).
000470     03  CD-REST                 PIC X(3048).
000480     03  FILLER                  PIC X(04).
000490*                    HORIZON/WORK-HOURS COMPARE VIEW - SPARE FOR
000500*                    A FUTURE SHIFT-PATTERN CHANGE, NOT YET DRAWN
000510*                    ON BY ANY PARAGRAPH.
000520*
