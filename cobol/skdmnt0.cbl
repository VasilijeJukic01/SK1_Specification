000010*******************************************
000020*                                          *
000030*          SCHEDULE  ENGINE               *
000040*          ================               *
000050*                                          *
000060*   OWNS THE ROOMS TABLE AND THE APPTS    *
000070*   TABLE FOR THE LIFE OF THE RUN - ADD,  *
000080*   REPLACE, DELETE AND SEARCH ALL WORK   *
000090*   AGAINST THE COPIES OF THE TWO TABLES  *
000100*   PASSED IN FROM SKED000.               *
000110*                                          *
000120*******************************************
000130*
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.        SKDMNT0.
000170*
000180 AUTHOR.            R L HOBBS.
000190*
000200 INSTALLATION.      COUNTY DATA PROCESSING UNIT.
000210*
000220 DATE-WRITTEN.      28/05/86.
000230*
000240 DATE-COMPILED.
000250*
000260 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000270*
000280*  REMARKS.         ADD-ROOM, ADD-APPOINTMENT, REPLACE-
000290*                    APPOINTMENT, DELETE-APPOINTMENT AND
000300*                    SEARCH-APPOINTMENTS - ONE ENTRY POINT,
000310*                    DISPATCHED ON SKD-CD-FUNCTION.  CALLS
000320*                    SKDUTL0 FOR EVERY DATE/TIME COMPARISON -
000330*                    THIS PROGRAM HOLDS THE TABLES, SKDUTL0
000340*                    HOLDS NONE OF THE LOGIC FOR WALKING THEM.
000350*
000360*  CALLED MODULES.  SKDUTL0.
000370*
000380* CHANGES:
000390* 28/05/86 RLH - CREATED, ADD-ROOM AND ADD-APPOINTMENT ONLY.      RLH     
000400* 19/07/86 RLH - REPLACE-APPOINTMENT ADDED (FUNCTION 03), USES    RLH     
000410*                A PLAIN FIELD-BY-FIELD COMPARE AGAINST THE
000420*                CUSTOM DATA, SEE BB035-DATA-MATCHES.
000430* 02/09/86 RLH - DELETE-APPOINTMENT ADDED (FUNCTION 04).          RLH     
000440* 02/11/86 RLH - SEARCH-APPOINTMENTS ADDED (FUNCTION 05).         RLH     
000450* 19/02/91 DPW - BB020 OVERLAP SCAN REWRITTEN TO STOP ON FIRST    DPW     
000460*                HIT (WAS SCANNING THE WHOLE TABLE EVERY TIME).
000470* 20/02/91 DPW - CANDIDATE RECORD AND TABLE ENTRY PASSED TO       DPW     
000480*                SKDUTL0 AS-IS (LAYOUTS MATCH BYTE FOR BYTE) -
000490*                THE WORKING COPIES THIS USED TO BUILD BEFORE
000500*                THE CALL ARE GONE, SEE WSSKDAPT / WSSKDTAB
000510*                CHANGE LOGS.
000520* 08/01/99 VBC - Y2K SWEEP - ALL COMPARES GO THROUGH SKDUTL0 ON   VBC     
000530*                FULL CCYYMMDD FIELDS, NO TWO-DIGIT YEAR HELD
000540*                ANYWHERE IN THIS PROGRAM, NO CHANGE MADE, ENTRY
000550*                LOGGED PER STANDING INSTRUCTION.
000560*
000570 ENVIRONMENT DIVISION.
000580*
000590 CONFIGURATION SECTION.
000600*
000610 SPECIAL-NAMES.
000620     UPSI-1 ON STATUS IS SKD-MNT-DEBUG-ON.
000630*                    SET FROM THE RUN JCL PARM - DISPLAYS THE
000640*                    FUNCTION/SUB-FUNCTION DISPATCHED ON EVERY
000650*                    CALL, SEE BB000-MAIN - OFF FOR A NORMAL
000660*                    NIGHTLY RUN.
000670*
000680 DATA DIVISION.
000690*
000700 WORKING-STORAGE SECTION.
000710*
000720 77  PROG-NAME            PIC X(17) VALUE "SKDMNT0 (1.0.00)".
000730 01  BB-WORK-FIELDS.
000740     03  BB-FOUND-IX          BINARY-SHORT UNSIGNED VALUE ZERO.
000750     03  BB-DATA-IX           BINARY-SHORT UNSIGNED VALUE ZERO.
000760     03  BB-EQUIP-IX          BINARY-SHORT UNSIGNED VALUE ZERO.
000770     03  BB-HIT-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
000780     03  BB-HIT-SW            PIC 9(01) BINARY VALUE ZERO.
000790         88  BB-HIT                     VALUE 1.
000800         88  BB-NO-HIT                  VALUE 0.
000810     03  BB-EQUAL-SW          PIC 9(01) BINARY VALUE ZERO.
000820         88  BB-DATA-EQUAL              VALUE 1.
000830         88  BB-DATA-NOT-EQUAL          VALUE 0.
000840     03  FILLER                PIC X(02).
000850*
000860 01  BB-WORK-FIELDS-X REDEFINES BB-WORK-FIELDS.
000870     03  FILLER                PIC X(12).
000880*
000890 01  BB-CALL-SAVE.
000900     03  BB-SAVE-FUNCTION      PIC 9(02).
000910     03  BB-SAVE-SUB-FUNCTION  PIC 9(02).
000920     03  FILLER                PIC X(02).
000930*
000940 01  BB-CALL-SAVE-X REDEFINES BB-CALL-SAVE.
000950     03  FILLER                PIC X(06).
000960*
000970 01  BB-CSV-DUMMY.
000980     03  BB-CSV-DUMMY-DATA     PIC X(96).
000990*                    FOURTH SKDUTL0 PARAMETER, UNUSED OUTSIDE
001000*                    FUNCTION 11 - CARRIED ALONG SO EVERY CALL
001010*                    HERE MATCHES SKDUTL0'S ONE LINKAGE SHAPE.
001020     03  FILLER                PIC X(04).
001030*
001040 LINKAGE SECTION.
001050*
001060 COPY "wsskdcal.cob".
001070*
001080 COPY "wsskdroom.cob".
001090*
001100 COPY "wsskdapt.cob".
001110*
001120 COPY "wsskdtab.cob".
001130*
001140 PROCEDURE DIVISION USING SKD-CALLING-DATA
001150                           SKD-ROOM-RECORD
001160                           SKD-APPOINTMENT-RECORD
001170                           SKD-ROOMS-TABLE
001180                           SKD-APPTS-TABLE
001190                           SKD-RESULT-FLAGS.
001200*
001210 BB000-MAIN SECTION.
001220*****************************
001230*
001240* 28/05/86 RLH - SINGLE DISPATCH POINT, ONE FUNCTION PER CALL.    RLH
001250* 26/09/25 VBC - DEBUG TRACE ADDED UNDER UPSI-1, SEE               VBC
001260*                SPECIAL-NAMES.
001270*
001280     IF       SKD-MNT-DEBUG-ON
001290              DISPLAY  "SKDMNT0 FUNCTION " SKD-CD-FUNCTION
001300                       " SUB " SKD-CD-SUB-FUNCTION.
001310     SET      SKD-NO-EXCEPTION TO TRUE.
001320     MOVE     "N" TO SKD-REC-ACCEPTED.
001330     EVALUATE SKD-CD-FUNCTION
001340         WHEN 01  PERFORM  BB010-ADD-ROOM
001350         WHEN 02  PERFORM  BB020-ADD-APPOINTMENT
001360         WHEN 03  PERFORM  BB030-REPLACE-APPOINTMENT
001370         WHEN 04  PERFORM  BB040-DELETE-APPOINTMENT
001380         WHEN 05  PERFORM  BB050-SEARCH-APPOINTMENTS
001390     END-EVALUATE.
001400     GOBACK.
001410*
001420 BB000-EXIT.
001430     EXIT     SECTION.
001440*
001450 BB010-ADD-ROOM SECTION.
001460*****************************
001470*
001480* 28/05/86 RLH - A ROOM WITH A BLANK NAME IS TREATED AS A NULL    RLH     
001490*                ARGUMENT - SILENT NO-OP, PER THE SHOP STANDARD
001500*                SET OUT FOR ADD-ROOM.
001510* 21/08/86 RLH - EQUIPMENT AND ROOM-DATA SLOTS WERE NOT BEING     RLH     
001520*                CARRIED TO THE TABLE ENTRY, ONLY THEIR COUNTS -
001530*                BB012/BB013 ADDED TO STORE THE SLOTS THEMSELVES,
001540*                SAME PATTERN AS BB026 FOR APPOINTMENT DATA.
001550*
001560     IF       ROOM-NAME = SPACES
001570              GO TO BB010-EXIT.
001580     SET      BB-NO-HIT TO TRUE.
001590     SET      SKD-ROOM-TX TO 1.
001600     PERFORM  BB011-SCAN-ROOM-NAME
001610              UNTIL SKD-ROOM-TX > SKD-ROOM-COUNT
001620                 OR BB-HIT.
001630     IF       BB-HIT
001640              SET  ROOM-ALREADY-EXISTS TO TRUE
001650              GO TO BB010-EXIT.
001660     ADD      1 TO SKD-ROOM-COUNT.
001670     SET      SKD-ROOM-TX TO SKD-ROOM-COUNT.
001680     MOVE     ROOM-NAME       TO TBL-ROOM-NAME (SKD-ROOM-TX).
001690     MOVE     ROOM-CAPACITY   TO TBL-ROOM-CAPACITY (SKD-ROOM-TX).
001700     MOVE     ROOM-EQUIP-COUNT
001710                TO TBL-ROOM-EQUIP-COUNT (SKD-ROOM-TX).
001720     SET      BB-EQUIP-IX TO 1.
001730     PERFORM  BB012-STORE-ONE-ITEM
001740              UNTIL BB-EQUIP-IX > ROOM-EQUIP-COUNT.
001750     MOVE     ROOM-DATA-COUNT
001760                TO TBL-ROOM-DATA-COUNT (SKD-ROOM-TX).
001770     SET      BB-DATA-IX TO 1.
001780     PERFORM  BB013-STORE-ONE-ENTRY
001790              UNTIL BB-DATA-IX > ROOM-DATA-COUNT.
001800     MOVE     "Y" TO SKD-REC-ACCEPTED.
001810*
001820 BB010-EXIT.
001830     EXIT     SECTION.
001840*
001850 BB011-SCAN-ROOM-NAME SECTION.
001860*****************************
001870*
001880     IF       TBL-ROOM-NAME (SKD-ROOM-TX) = ROOM-NAME
001890              SET  BB-HIT TO TRUE
001900     ELSE
001910              SET  SKD-ROOM-TX UP BY 1.
001920*
001930 BB011-EXIT.
001940     EXIT     SECTION.
001950*
001960 BB012-STORE-ONE-ITEM SECTION.
001970*****************************
001980*
001990* 21/08/86 RLH - ONE ITEM OF KIT CARRIED ACROSS AT A TIME, SAME   RLH     
002000*                ORDER AS READ FROM THE ROOM RECORD.
002010*
002020     MOVE     EQUIP-NAME (BB-EQUIP-IX)
002030                TO TBL-EQUIP-NAME (SKD-ROOM-TX, BB-EQUIP-IX).
002040     MOVE     EQUIP-AMOUNT (BB-EQUIP-IX)
002050                TO TBL-EQUIP-AMOUNT (SKD-ROOM-TX, BB-EQUIP-IX).
002060     SET      BB-EQUIP-IX UP BY 1.
002070*
002080 BB012-EXIT.
002090     EXIT     SECTION.
002100*
002110 BB013-STORE-ONE-ENTRY SECTION.
002120*****************************
002130*
002140* 21/08/86 RLH - ONE CUSTOM SITE-ATTRIBUTE KEY/VALUE PAIR CARRIED RLH     
002150*                ACROSS AT A TIME, SAME ORDER AS READ.
002160*
002170     MOVE     ROOM-DATA-KEY (BB-DATA-IX)
002180                TO TBL-ROOM-DATA-KEY (SKD-ROOM-TX, BB-DATA-IX).
002190     MOVE     ROOM-DATA-VALUE (BB-DATA-IX)
002200                TO TBL-ROOM-DATA-VALUE (SKD-ROOM-TX, BB-DATA-IX).
002210     SET      BB-DATA-IX UP BY 1.
002220*
002230 BB013-EXIT.
002240     EXIT     SECTION.
002250*
002260 BB020-ADD-APPOINTMENT SECTION.
002270*****************************
002280*
002290* 28/05/86 RLH - A BLANK ROOM NAME ON THE CANDIDATE IS TREATED    RLH     
002300*                AS A NULL ARGUMENT - SILENT NO-OP.
002310* 19/02/91 DPW - SCAN NOW STOPS ON THE FIRST OVERLAP FOUND.       DPW     
002320* 20/02/91 DPW - CANDIDATE (SKD-APPOINTMENT-RECORD) AND TABLE     DPW     
002330*                ENTRY (SKD-APPT-ENTRY) ARE PASSED TO SKDUTL0
002340*                FUNCTION 09 JUST AS THEY STAND - BOTH START
002350*                WITH THE SAME SIX FIELDS IN THE SAME ORDER,
002360*                SEE THE CHANGE LOG IN WSSKDTAB.COB.
002370*
002380     IF       APPT-ROOM-NAME = SPACES
002390              GO TO BB020-EXIT.
002400     SET      BB-NO-HIT TO TRUE.
002410     SET      SKD-APPT-TX TO 1.
002420     PERFORM  BB021-SCAN-OVERLAP
002430              UNTIL SKD-APPT-TX > SKD-APPT-COUNT
002440                 OR BB-HIT.
002450     IF       BB-HIT
002460              SET  APPOINTMENT-OVERLAP-EXCEPTION TO TRUE
002470              GO TO BB020-EXIT.
002480     ADD      1 TO SKD-APPT-COUNT.
002490     SET      SKD-APPT-TX TO SKD-APPT-COUNT.
002500     PERFORM  BB025-STORE-APPT.
002510     MOVE     "Y" TO SKD-REC-ACCEPTED.
002520*
002530 BB020-EXIT.
002540     EXIT     SECTION.
002550*
002560 BB021-SCAN-OVERLAP SECTION.
002570*****************************
002580*
002590     IF       TBL-APPT-ROOM-NAME (SKD-APPT-TX)
002600                NOT = APPT-ROOM-NAME
002610              SET  SKD-APPT-TX UP BY 1
002620              GO TO BB021-EXIT.
002630     MOVE     09 TO SKD-CD-FUNCTION.
002640     CALL     "SKDUTL0" USING SKD-CALLING-DATA
002650                              SKD-APPOINTMENT-RECORD
002660                              SKD-APPT-ENTRY (SKD-APPT-TX)
002670                              BB-CSV-DUMMY.
002680     IF       SKD-CD-RETURN-CODE = 1
002690              SET  BB-HIT TO TRUE
002700     ELSE
002710              SET  SKD-APPT-TX UP BY 1.
002720*
002730 BB021-EXIT.
002740     EXIT     SECTION.
002750*
002760 BB025-STORE-APPT SECTION.
002770*****************************
002780*
002790     MOVE     APPT-DAY        TO TBL-APPT-DAY (SKD-APPT-TX).
002800     MOVE     APPT-START-TIME
002810                TO TBL-APPT-START-TIME (SKD-APPT-TX).
002820     MOVE     APPT-END-TIME   TO TBL-APPT-END-TIME (SKD-APPT-TX).
002830     MOVE     APPT-START-DATE
002840                TO TBL-APPT-START-DATE (SKD-APPT-TX).
002850     MOVE     APPT-END-DATE   TO TBL-APPT-END-DATE (SKD-APPT-TX).
002860     MOVE     APPT-ROOM-NAME  TO TBL-APPT-ROOM-NAME (SKD-APPT-TX).
002870     MOVE     APPT-DATA-COUNT
002880                TO TBL-APPT-DATA-COUNT (SKD-APPT-TX).
002890     SET      BB-DATA-IX TO 1.
002900     PERFORM  BB026-STORE-ONE-PAIR
002910              UNTIL BB-DATA-IX > APPT-DATA-COUNT.
002920     SET      TBL-APPT-NOT-MATCHED (SKD-APPT-TX) TO TRUE.
002930*
002940 BB025-EXIT.
002950     EXIT     SECTION.
002960*
002970 BB026-STORE-ONE-PAIR SECTION.
002980*****************************
002990*
003000* 02/09/86 RLH - CUSTOM BOOKING ATTRIBUTES CARRIED ACROSS ONE     RLH     
003010*                KEY/VALUE PAIR AT A TIME, SAME ORDER AS READ.
003020*
003030     MOVE     APPT-DATA-KEY (BB-DATA-IX)
003040                TO TBL-APPT-DATA-KEY (SKD-APPT-TX, BB-DATA-IX).
003050     MOVE     APPT-DATA-VALUE (BB-DATA-IX)
003060                TO TBL-APPT-DATA-VALUE (SKD-APPT-TX, BB-DATA-IX).
003070     SET      BB-DATA-IX UP BY 1.
003080*
003090 BB026-EXIT.
003100     EXIT     SECTION.
003110*
003120 BB030-REPLACE-APPOINTMENT SECTION.
003130*****************************
003140*
003150* 19/07/86 RLH - OLD APPOINTMENT TRAVELS IN SKD-APPOINTMENT-      RLH     
003160*                RECORD EXACTLY AS ADD-APPOINTMENT EXPECTS IT -
003170*                THE CALLER MAKES TWO CALLS, ONE TO FIND AND
003180*                REMOVE THE OLD ENTRY (THIS FUNCTION) AND A
003190*                SECOND WITH FUNCTION 02 TO ADD THE NEW ONE,
003200*                SEE SKED000 AA070.
003210*
003220     SET      BB-NO-HIT TO TRUE.
003230     SET      SKD-APPT-TX TO 1.
003240     PERFORM  BB031-FIND-OLD
003250              UNTIL SKD-APPT-TX > SKD-APPT-COUNT
003260                 OR BB-HIT.
003270     IF       NOT BB-HIT
003280              SET  APPOINTMENT-NOT-FOUND-EXCEPTION TO TRUE
003290              GO TO BB030-EXIT.
003300     MOVE     SKD-APPT-TX TO BB-FOUND-IX.
003310     PERFORM  BB035-DATA-MATCHES.
003320     IF       BB-DATA-NOT-EQUAL
003330              SET  DIFFERENT-DATA-EXCEPTION TO TRUE
003340              GO TO BB030-EXIT.
003350     SET      SKD-APPT-TX TO BB-FOUND-IX.
003360     PERFORM  BB041-REMOVE-ONE-SLIDE
003370              UNTIL SKD-APPT-TX NOT < SKD-APPT-COUNT.
003380     SUBTRACT 1 FROM SKD-APPT-COUNT.
003390     MOVE     "Y" TO SKD-REC-ACCEPTED.
003400*
003410 BB030-EXIT.
003420     EXIT     SECTION.
003430*
003440 BB031-FIND-OLD SECTION.
003450*****************************
003460*
003470* 19/07/86 RLH - FULL KEY MATCH, EVERY SCHEDULETIME FIELD PLUS    RLH     
003480*                THE ROOM, NOT JUST ROOM + START - AN OLD
003490*                APPOINTMENT IS FOUND BY EXACT MATCH, SEE SPEC
003500*                WORDING CARRIED IN SKED000'S REMARKS.
003510*
003520     IF       TBL-APPT-ROOM-NAME (SKD-APPT-TX) = APPT-ROOM-NAME
003530              AND
003540              TBL-APPT-DAY (SKD-APPT-TX) = APPT-DAY
003550              AND
003560              TBL-APPT-START-TIME (SKD-APPT-TX) = APPT-START-TIME
003570              AND
003580              TBL-APPT-END-TIME (SKD-APPT-TX) = APPT-END-TIME
003590              AND
003600              TBL-APPT-START-DATE (SKD-APPT-TX) = APPT-START-DATE
003610              AND
003620              TBL-APPT-END-DATE (SKD-APPT-TX) = APPT-END-DATE
003630              SET  BB-HIT TO TRUE
003640     ELSE
003650              SET  SKD-APPT-TX UP BY 1.
003660*
003670 BB031-EXIT.
003680     EXIT     SECTION.
003690*
003700 BB035-DATA-MATCHES SECTION.
003710*****************************
003720*
003730* 19/07/86 RLH - EVERY KEY/VALUE PAIR ON THE TABLE ENTRY MUST     RLH     
003740*                EQUAL THE SAME PAIR ON THE CANDIDATE, SAME
003750*                COUNT, SAME ORDER - A LIKE-FOR-LIKE COMPARE.
003760*
003770     SET      BB-DATA-EQUAL TO TRUE.
003780     IF       TBL-APPT-DATA-COUNT (BB-FOUND-IX)
003790                NOT = APPT-DATA-COUNT
003800              SET  BB-DATA-NOT-EQUAL TO TRUE
003810              GO TO BB035-EXIT.
003820     SET      BB-DATA-IX TO 1.
003830     PERFORM  BB036-COMPARE-ONE-PAIR
003840              UNTIL BB-DATA-IX > APPT-DATA-COUNT
003850                 OR BB-DATA-NOT-EQUAL.
003860*
003870 BB035-EXIT.
003880     EXIT     SECTION.
003890*
003900 BB036-COMPARE-ONE-PAIR SECTION.
003910*****************************
003920*
003930     IF       TBL-APPT-DATA-KEY (BB-FOUND-IX, BB-DATA-IX)
003940                NOT = APPT-DATA-KEY (BB-DATA-IX)
003950              OR
003960              TBL-APPT-DATA-VALUE (BB-FOUND-IX, BB-DATA-IX)
003970                NOT = APPT-DATA-VALUE (BB-DATA-IX)
003980              SET  BB-DATA-NOT-EQUAL TO TRUE
003990     ELSE
004000              SET  BB-DATA-IX UP BY 1.
004010*
004020 BB036-EXIT.
004030     EXIT     SECTION.
004040*
004050 BB040-DELETE-APPOINTMENT SECTION.
004060*****************************
004070*
004080* 02/09/86 RLH - REMOVES THE GIVEN APPOINTMENT IF PRESENT, NO     RLH     
004090*                EXCEPTION RAISED WHEN IT IS NOT FOUND (SEE
004100*                SPEC WORDING - DELETE IS BEST-EFFORT).
004110*
004120     SET      BB-NO-HIT TO TRUE.
004130     SET      SKD-APPT-TX TO 1.
004140     PERFORM  BB031-FIND-OLD
004150              UNTIL SKD-APPT-TX > SKD-APPT-COUNT
004160                 OR BB-HIT.
004170     IF       BB-HIT
004180              SET  SKD-APPT-TX TO BB-FOUND-IX
004190              PERFORM  BB041-REMOVE-ONE-SLIDE
004200                  UNTIL SKD-APPT-TX NOT < SKD-APPT-COUNT
004210              SUBTRACT 1 FROM SKD-APPT-COUNT
004220              MOVE     "Y" TO SKD-REC-ACCEPTED.
004230*
004240 BB040-EXIT.
004250     EXIT     SECTION.
004260*
004270 BB041-REMOVE-ONE-SLIDE SECTION.
004280*****************************
004290*
004300* 02/09/86 RLH - CLOSES THE GAP BY SLIDING EVERY LATER ENTRY      RLH     
004310*                DOWN ONE PLACE - TABLE STAYS DENSE.  DRIVEN
004320*                FROM BB030 AND BB040, SKD-APPT-TX ALREADY SET
004330*                TO THE SLOT BEING VACATED BEFORE THE FIRST
004340*                PERFORM.
004350*
004360     MOVE     SKD-APPT-ENTRY (SKD-APPT-TX + 1)
004370                TO SKD-APPT-ENTRY (SKD-APPT-TX).
004380     SET      SKD-APPT-TX UP BY 1.
004390*
004400 BB041-EXIT.
004410     EXIT     SECTION.
004420*
004430 BB050-SEARCH-APPOINTMENTS SECTION.
004440*****************************
004450*
004460* 02/11/86 RLH - WALKS THE WHOLE TABLE, SKDUTL0 FUNCTION 10       RLH
004470*                JUDGES EACH ENTRY AGAINST THE REQUEST FIELDS
004480*                ALREADY SITTING IN SKD-CALLING-DATA.
004490* 26/09/25 VBC - BB051 NOW MARKS TBL-APPT-MATCH-FLAG ON EVERY     VBC
004500*                ENTRY IT TESTS (HIT OR MISS, CLEARING DOWN ANY
004510*                HIT LEFT BY AN EARLIER SEARCH) SO THE MATCHING
004520*                SUBSET IS ACTUALLY LEFT IN SKD-APPTS-TABLE FOR
004530*                THE CALLER TO READ BACK - IT IS NOT REBUILT
004540*                SEPARATELY.  BB-HIT-COUNT RETURNS HOW MANY
004550*                ENTRIES MATCHED, SKD-REC-ACCEPTED IS SET "Y"
004560*                WHEN THAT COUNT IS NON-ZERO.
004570*
004580     MOVE     SKD-CD-SUB-FUNCTION TO BB-SAVE-SUB-FUNCTION.
004590     MOVE     ZERO TO BB-HIT-COUNT.
004600     SET      SKD-APPT-TX TO 1.
004610     PERFORM  BB051-TEST-ONE-ENTRY
004620              UNTIL SKD-APPT-TX > SKD-APPT-COUNT.
004630     MOVE     BB-HIT-COUNT TO SKD-CD-APPT-IX-1.
004640     IF       BB-HIT-COUNT > ZERO
004650              MOVE  "Y" TO SKD-REC-ACCEPTED.
004660*
004670 BB050-EXIT.
004680     EXIT     SECTION.
004690*
004700 BB051-TEST-ONE-ENTRY SECTION.
004710*****************************
004720*
004730* 26/09/25 VBC - SETS TBL-APPT-MATCH-FLAG FOR THIS ENTRY EITHER   VBC
004740*                WAY, SEE BB050 CHANGE LOG.
004750*
004760     MOVE     BB-SAVE-SUB-FUNCTION TO SKD-CD-SUB-FUNCTION.
004770     MOVE     10 TO SKD-CD-FUNCTION.
004780     CALL     "SKDUTL0" USING SKD-CALLING-DATA
004790                              SKD-APPT-ENTRY (SKD-APPT-TX)
004800                              SKD-APPT-ENTRY (SKD-APPT-TX)
004810                              BB-CSV-DUMMY.
004820     IF       SKD-CD-RETURN-CODE = 1
004830              SET   TBL-APPT-MATCHED (SKD-APPT-TX) TO TRUE
004840              ADD   1 TO BB-HIT-COUNT
004850     ELSE
004860              SET   TBL-APPT-NOT-MATCHED (SKD-APPT-TX) TO TRUE.
004870     SET      SKD-APPT-TX UP BY 1.
004880*
004890 BB051-EXIT.
004900     EXIT     SECTION.
004910*
