000010*******************************************
000020*                                          *
000030*          SCHEDULE  NIGHTLY  RUN         *
000040*          ======================         *
000050*                                          *
000060*   LOADS THE ROOM ROSTER AND THE CONFIG  *
000070*   PARAMETER CARD, LOADS APPOINTMENTS    *
000080*   VALIDATING EACH AGAINST THE EXISTING  *
000090*   BOOKING LIST, RUNS THE MAINTENANCE    *
000100*   SELF-TEST PASS, THEN EXPORTS THE      *
000110*   APPOINTMENT BOOK TO THE CSV EXTRACT.  *
000120*                                          *
000130*******************************************
000140*
000150 IDENTIFICATION DIVISION.
000160*
000170 PROGRAM-ID.        SKED000.
000180*
000190 AUTHOR.            R L HOBBS.
000200*
000210 INSTALLATION.      COUNTY DATA PROCESSING UNIT.
000220*
000230 DATE-WRITTEN.      05/04/86.
000240*
000250 DATE-COMPILED.
000260*
000270 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000280*
000290*  REMARKS.         BATCH DRIVER FOR THE ROOM / APPOINTMENT
000300*                    SCHEDULING ENGINE.  CALLS SKDMNT0 FOR
000310*                    EVERY ADD / REPLACE / DELETE / SEARCH /
000320*                    EXPORT OPERATION - THIS PROGRAM DOES NO
000330*                    SCHEDULING LOGIC OF ITS OWN.
000340*
000350*  CALLED MODULES.  SKDMNT0.
000360*
000370*  FILES USED.
000380*                    SKD-ROOM-FILE    ROOM ROSTER   - INPUT.
000390*                    SKD-CONFIG-FILE  PARAMETER CARD - INPUT.
000400*                    SKD-APPT-FILE    APPOINTMENTS  - INPUT.
000410*                    SKD-CSV-FILE     EXPORT EXTRACT - OUTPUT.
000420*
000430* CHANGES:
000440* 05/04/86 RLH - CREATED.                                         RLH     
000450* 22/05/86 RLH - ADDED SKD-FILE-DEFS, FILE NAMES OUT OF LINE.     RLH     
000460* 14/06/86 RLH - ROOM ROSTER LOAD SPLIT OUT OF MAIN LINE INTO     RLH     
000470*                AA030 SO THE RECORD COUNT COULD BE LOGGED.
000480* 30/06/86 RLH - SELF-TEST PASS ADDED (AA070), LIFTED FROM THE    RLH     
000490*                PAYROLL SW-TESTING CONVENTION - EXERCISES
000500*                REPLACE / DELETE / SEARCH WHICH THE NIGHTLY
000510*                FILE SET DOES NOT OTHERWISE DRIVE.
000520* 12/09/86 RLH - CSV EXPORT CALL ADDED (AA080) ON THE ACCOUNTS    RLH     
000530*                REQUEST FOR A FLAT EXTRACT OF THE BOOKED LIST.
000540* 19/06/90 DPW - BAD-RECORD COUNTER ADDED TO AA040, A BAD         DPW     
000550*                APPOINTMENT RECORD IS NOW LOGGED AND SKIPPED
000560*                RATHER THAN STOPPING THE RUN.
000570* 14/01/91 DPW - MAX EQUIPMENT OCCURS RAISED WITH WSSKDROOM -     DPW     
000580*                NO CHANGE NEEDED HERE, NOTED FOR THE LOG.
000590* 11/02/99 VBC - Y2K SWEEP - ALL DATES ON THIS SYSTEM ARE         VBC     
000600*                ALREADY CCYYMMDD, NO TWO-DIGIT YEAR FIELDS
000610*                FOUND, NO CHANGE MADE, ENTRY LOGGED PER
000620*                STANDING INSTRUCTION.
000630* 19/09/25 VBC - 3.30 RECOMPILED UNDER GNUCOBOL, NO SOURCE        VBC
000640*                CHANGE, BUILD HOUSEKEEPING ONLY.
000650* 26/09/25 VBC - UPSI-0 WIRED TO AA000 SO THE SELF-TEST PASS      VBC
000660*                CAN BE FORCED ON FROM THE RUN JCL WITHOUT
000670*                REMARKING SW-SKD-TESTING BACK IN AND
000680*                RECOMPILING - SEE SPECIAL-NAMES.
000690* 26/09/25 VBC - AA070 SEARCH CHECK NOW SETS A ROOM-NAME          VBC
000700*                CRITERION BEFORE FUNCTION 5 AND LOGS THE
000710*                MATCH COUNT SKDMNT0 HANDS BACK - PREVIOUSLY
000720*                THE SEARCH WAS CALLED BLIND AND THE RESULT
000730*                NEVER LOOKED AT.
000740* 26/09/25 VBC - SKD-ROOM-LINE-DATA NARROWED 875 TO 865 SO THE    VBC
000750*                FD (869 WITH FILLER) MATCHES SKD-ROOM-RECORD IN
000760*                WSSKDROOM.COB, CORRECTED SAME DAY - SEE THAT
000770*                COPYBOOK'S CHANGE LOG.
000780*
000790 ENVIRONMENT DIVISION.
000800*
000810 CONFIGURATION SECTION.
000820*
000830 SPECIAL-NAMES.
000840     UPSI-0 ON STATUS IS SKD-TEST-MODE-ON
000850     UPSI-0 OFF STATUS IS SKD-TEST-MODE-OFF.
000860*                    RUN-TIME OVERRIDE, SET FROM THE EXECUTION
000870*                    JCL PARM - UPSI-0 ON FORCES THE SELF-TEST
000880*                    PASS EVEN WHEN SW-SKD-TESTING HAS BEEN
000890*                    REMARKED OFF FOR A PRODUCTION RUN, SO A
000900*                    ONE-OFF DIAGNOSTIC RUN NEEDS NO RECOMPILE.
000910*
000920 INPUT-OUTPUT SECTION.
000930*
000940 FILE-CONTROL.
000950     SELECT  SKD-ROOM-FILE   ASSIGN   "SKDROOM"
000960             ORGANIZATION  LINE SEQUENTIAL
000970             STATUS        SKD-ROOM-STATUS.
000980     SELECT  SKD-APPT-FILE   ASSIGN   "SKDAPPT"
000990             ORGANIZATION  LINE SEQUENTIAL
001000             STATUS        SKD-APPT-STATUS.
001010     SELECT  SKD-CSV-FILE    ASSIGN   "SKDEXPRT"
001020             ORGANIZATION  LINE SEQUENTIAL
001030             STATUS        SKD-CSV-STATUS.
001040     SELECT  SKD-CONFIG-FILE ASSIGN   "SKDPARM"
001050             ORGANIZATION  LINE SEQUENTIAL
001060             STATUS        SKD-CONFIG-STATUS.
001070*
001080 DATA DIVISION.
001090*
001100 FILE SECTION.
001110*
001120 FD  SKD-ROOM-FILE.
001130 01  SKD-ROOM-LINE.
001140     03  SKD-ROOM-LINE-DATA   PIC X(865).
001150     03  FILLER               PIC X(004).
001160*
001170 FD  SKD-APPT-FILE.
001180 01  SKD-APPT-LINE.
001190     03  SKD-APPT-LINE-DATA   PIC X(667).
001200     03  FILLER               PIC X(004).
001210*
001220 FD  SKD-CSV-FILE.
001230 01  SKD-CSV-LINE.
001240     03  SKD-CSV-LINE-DATA    PIC X(096).
001250     03  FILLER               PIC X(004).
001260*
001270 FD  SKD-CONFIG-FILE.
001280 01  SKD-CONFIG-LINE.
001290     03  SKD-CONFIG-LINE-DATA PIC X(3068).
001300     03  FILLER               PIC X(004).
001310*
001320 WORKING-STORAGE SECTION.
001330*
001340 77  PROG-NAME            PIC X(17) VALUE "SKED000 (1.0.00)".
001350 01  SKD-FILE-STATUS-BLOCK.
001360     03  SKD-ROOM-STATUS      PIC XX.
001370         88  SKD-ROOM-OK                VALUE "00".
001380         88  SKD-ROOM-EOF               VALUE "10".
001390     03  SKD-APPT-STATUS      PIC XX.
001400         88  SKD-APPT-OK                VALUE "00".
001410         88  SKD-APPT-EOF               VALUE "10".
001420     03  SKD-CSV-STATUS       PIC XX.
001430         88  SKD-CSV-OK                 VALUE "00".
001440     03  SKD-CONFIG-STATUS    PIC XX.
001450         88  SKD-CONFIG-OK              VALUE "00".
001460     03  FILLER                PIC X(08).
001470*
001480 01  SKD-COUNTERS.
001490     03  SKD-ROOM-RECS-IN     BINARY-SHORT UNSIGNED VALUE ZERO.
001500     03  SKD-APPT-RECS-IN     BINARY-SHORT UNSIGNED VALUE ZERO.
001510     03  SKD-APPT-RECS-BAD    BINARY-SHORT UNSIGNED VALUE ZERO.
001520     03  SKD-CSV-RECS-OUT     BINARY-SHORT UNSIGNED VALUE ZERO.
001530     03  SKD-TEST-CHECKS-RUN  PIC 9(03) BINARY VALUE ZERO.
001540     03  FILLER               PIC X(02).
001550*
001560 01  SKD-WORK-FIELDS.
001570     03  SKD-WS-SUB           BINARY-SHORT UNSIGNED VALUE ZERO.
001580     03  SKD-WS-ENTRY-COUNT   PIC 9(02).
001590     03  SKD-WS-ENTRY-IX      BINARY-SHORT UNSIGNED VALUE ZERO.
001600     03  FILLER               PIC X(02).
001610*
001620 01  SKD-WORK-FIELDS-X REDEFINES SKD-WORK-FIELDS.
001630     03  FILLER                PIC X(08).
001640*
001650 COPY "wsskdfil.cob".
001660 COPY "wsskdroom.cob".
001670 COPY "wsskdapt.cob".
001680 COPY "wsskdcfg.cob".
001690 COPY "wsskdtab.cob".
001700 COPY "wsskdcal.cob".
001710 COPY "skd-test-flags.cob".
001720*
001730 PROCEDURE DIVISION.
001740*
001750 AA000-MAIN SECTION.
001760*****************************
001770*
001780* 05/04/86 RLH - MAIN LINE SEQUENCE.                              RLH     
001790*
001800     PERFORM  AA010-OPEN-FILES.
001810     PERFORM  AA020-READ-CONFIG.
001820     PERFORM  AA030-LOAD-ROOMS.
001830     PERFORM  AA040-LOAD-APPOINTMENTS.
001840     IF       SKD-TEST-PASS-ON OR SKD-TEST-MODE-ON
001850              PERFORM  AA070-SELF-TEST-PASS.
001860     PERFORM  AA080-EXPORT-CSV.
001870     PERFORM  AA090-CLOSE-FILES.
001880     GOBACK.
001890*
001900 AA000-EXIT.
001910     EXIT     SECTION.
001920*
001930 AA010-OPEN-FILES SECTION.
001940*****************************
001950*
001960* 05/04/86 RLH - OPEN ALL FOUR FILES, ABORT THE RUN ON A BAD      RLH     
001970*                OPEN SINCE THERE IS NOTHING USEFUL LEFT TO DO.
001980*
001990     OPEN     INPUT    SKD-CONFIG-FILE
002000                        SKD-ROOM-FILE
002010                        SKD-APPT-FILE.
002020     OPEN     OUTPUT   SKD-CSV-FILE.
002030     IF       NOT SKD-CONFIG-OK OR NOT SKD-ROOM-OK
002040                  OR NOT SKD-APPT-OK OR NOT SKD-CSV-OK
002050              DISPLAY  "SKED000 - OPEN FAILED, RUN ABORTED"
002060              MOVE     16 TO RETURN-CODE
002070              GOBACK.
002080*
002090 AA010-EXIT.
002100     EXIT     SECTION.
002110*
002120 AA020-READ-CONFIG SECTION.
002130*****************************
002140*
002150* 09/05/86 RLH - SINGLE RECORD, RRN 1, HELD AS A DISPLAY LINE.    RLH     
002160*
002170     READ     SKD-CONFIG-FILE INTO SKD-CONFIG-RECORD
002180              AT END
002190              MOVE     ZERO TO CFG-FREE-DAY-COUNT
002200                               CFG-HOLIDAY-COUNT
002210                               CFG-ROOM-COUNT
002220                               CFG-EQUIP-COUNT.
002230*
002240 AA020-EXIT.
002250     EXIT     SECTION.
002260*
002270 AA030-LOAD-ROOMS SECTION.
002280*****************************
002290*
002300* 14/06/86 RLH - LOADS SKD-ROOMS-TABLE FROM SKD-ROOM-FILE, ONE    RLH     
002310*                ROOM PER LINE, REJECTING DUPLICATE NAMES VIA
002320*                SKDMNT0 FUNCTION 01.
002330* 09/02/91 DPW - READ/CALL SPLIT INTO AA031 - SINGLE PERFORM      DPW     
002340*                UNTIL REPLACES THE OLD INLINE LOOP.
002350*
002360     PERFORM  AA031-READ-ONE-ROOM UNTIL SKD-ROOM-EOF.
002370*
002380 AA030-EXIT.
002390     EXIT     SECTION.
002400*
002410 AA031-READ-ONE-ROOM SECTION.
002420*****************************
002430*
002440     READ     SKD-ROOM-FILE INTO SKD-ROOM-RECORD
002450              AT END
002460              SET      SKD-ROOM-EOF TO TRUE
002470              GO TO    AA031-EXIT.
002480     ADD      1 TO SKD-ROOM-RECS-IN.
002490     MOVE     1 TO SKD-CD-FUNCTION.
002500     CALL     "SKDMNT0" USING SKD-CALLING-DATA
002510                              SKD-ROOM-RECORD
002520                              SKD-APPOINTMENT-RECORD
002530                              SKD-ROOMS-TABLE
002540                              SKD-APPTS-TABLE
002550                              SKD-RESULT-FLAGS.
002560     IF       ROOM-ALREADY-EXISTS
002570              DISPLAY  "SKED000 - DUP ROOM "
002580                       ROOM-NAME.
002590*
002600 AA031-EXIT.
002610     EXIT     SECTION.
002620*
002630 AA040-LOAD-APPOINTMENTS SECTION.
002640*****************************
002650*
002660* 14/06/86 RLH - LOADS SKD-APPTS-TABLE, EACH CANDIDATE CHECKED    RLH     
002670*                FOR OVERLAP BY SKDMNT0 FUNCTION 02 - A RECORD
002680*                THAT FAILS IS LOGGED AND SKIPPED, NOT FATAL.
002690* 19/06/90 DPW - BAD-RECORD COUNTER ADDED.                        DPW     
002700* 09/02/91 DPW - READ/CALL SPLIT INTO AA041.                      DPW     
002710*
002720     PERFORM  AA041-READ-ONE-APPT UNTIL SKD-APPT-EOF.
002730*
002740 AA040-EXIT.
002750     EXIT     SECTION.
002760*
002770 AA041-READ-ONE-APPT SECTION.
002780*****************************
002790*
002800     READ     SKD-APPT-FILE INTO SKD-APPOINTMENT-RECORD
002810              AT END
002820              SET      SKD-APPT-EOF TO TRUE
002830              GO TO    AA041-EXIT.
002840     ADD      1 TO SKD-APPT-RECS-IN.
002850     MOVE     2 TO SKD-CD-FUNCTION.
002860     CALL     "SKDMNT0" USING SKD-CALLING-DATA
002870                              SKD-ROOM-RECORD
002880                              SKD-APPOINTMENT-RECORD
002890                              SKD-ROOMS-TABLE
002900                              SKD-APPTS-TABLE
002910                              SKD-RESULT-FLAGS.
002920     IF       APPOINTMENT-OVERLAP-EXCEPTION
002930              ADD      1 TO SKD-APPT-RECS-BAD
002940              DISPLAY  "SKED000 - OVERLAP REJECTED "
002950                       APPT-ROOM-NAME.
002960*
002970 AA041-EXIT.
002980     EXIT     SECTION.
002990*
003000 AA070-SELF-TEST-PASS SECTION.
003010*****************************
003020*
003030* 30/06/86 RLH - EXERCISES REPLACE / SEARCH AGAINST THE TABLE     RLH     
003040*                JUST BUILT - LOGGED, NEVER FATAL, RUN ONLY
003050*                WHILE SW-SKD-TESTING IS ON.  THE CANDIDATE IS
003060*                THE FIRST TABLE ENTRY REPLACING ITSELF - TABLE
003070*                ENTRY AND APPOINTMENT RECORD SHARE THE SAME
003080*                BYTE LAYOUT, SEE WSSKDTAB.COB 20/02/91 ENTRY.
003090* 04/02/91 DPW - CHECKS COUNTED INTO SW-SKD-TEST-COUNT.           DPW     
003100* 19/09/25 VBC - DELETE-APPOINTMENT (FUNCTION 04) DELIBERATELY    VBC
003110*                NOT EXERCISED HERE - IT WOULD SHRINK THE LIVE
003120*                TABLE BEFORE AA080 EXPORTS IT.  COVERED INSTEAD
003130*                BY THE SITE ACCEPTANCE TEST DECK, RUN OFF-LINE
003140*                AGAINST A SCRATCH COPY OF THE APPT FILE.
003150* 26/09/25 VBC - SEARCH CHECK NOW SETS SUB-FUNCTION 5 (ROOM-NAME  VBC
003160*                PREDICATE) WITH THE CANDIDATE'S OWN ROOM NAME
003170*                AS CRITERION, GUARANTEEING AT LEAST ONE HIT, AND
003180*                LOGS SKD-CD-APPT-IX-1 (THE MATCH COUNT) BACK -
003190*                PREVIOUSLY THE SEARCH RAN BLIND AND NOBODY
003200*                LOOKED AT WHAT IT FOUND.
003210*
003220     IF       SKD-APPT-COUNT > ZERO
003230              MOVE     SKD-APPT-ENTRY (1)
003240                         TO SKD-APPOINTMENT-RECORD
003250              MOVE     3 TO SKD-CD-FUNCTION
003260              CALL     "SKDMNT0" USING SKD-CALLING-DATA
003270                                       SKD-ROOM-RECORD
003280                                       SKD-APPOINTMENT-RECORD
003290                                       SKD-ROOMS-TABLE
003300                                       SKD-APPTS-TABLE
003310                                       SKD-RESULT-FLAGS
003320              ADD      1 TO SW-SKD-TEST-COUNT
003330              MOVE     2 TO SKD-CD-FUNCTION
003340              CALL     "SKDMNT0" USING SKD-CALLING-DATA
003350                                       SKD-ROOM-RECORD
003360                                       SKD-APPOINTMENT-RECORD
003370                                       SKD-ROOMS-TABLE
003380                                       SKD-APPTS-TABLE
003390                                       SKD-RESULT-FLAGS
003400              ADD      1 TO SW-SKD-TEST-COUNT
003410              MOVE     5 TO SKD-CD-FUNCTION
003420              MOVE     5 TO SKD-CD-SUB-FUNCTION
003430              MOVE     APPT-ROOM-NAME OF SKD-APPOINTMENT-RECORD
003440                         TO SKD-CD-ROOM-NAME
003450              CALL     "SKDMNT0" USING SKD-CALLING-DATA
003460                                       SKD-ROOM-RECORD
003470                                       SKD-APPOINTMENT-RECORD
003480                                       SKD-ROOMS-TABLE
003490                                       SKD-APPTS-TABLE
003500                                       SKD-RESULT-FLAGS
003510              ADD      1 TO SW-SKD-TEST-COUNT
003520              DISPLAY  "SKED000 - SELF-TEST SEARCH MATCHED "
003530                       SKD-CD-APPT-IX-1 " ENTRY(S) FOR ROOM "
003540                       SKD-CD-ROOM-NAME
003550     END-IF.
003560*
003570 AA070-EXIT.
003580     EXIT     SECTION.
003590*
003600 AA080-EXPORT-CSV SECTION.
003610*****************************
003620*
003630* 12/09/86 RLH - WALKS SKD-APPTS-TABLE IN INSERTION ORDER,        RLH     
003640*                SKDUTL0 FORMATS ONE LINE, THIS SECTION WRITES
003650*                IT - NO SORT, NO CONTROL BREAKS (FLAT EXTRACT).
003660* 09/02/91 DPW - PERFORM VARYING REPLACED WITH A PERFORM UNTIL    DPW     
003670*                OF AA081, SKD-APPT-IX COUNTED UP IN THERE.
003680*
003690     IF       CFG-CSV-HEADER = "Y"
003700              MOVE     CFG-COLUMNS TO SKD-CSV-LINE
003710              WRITE    SKD-CSV-LINE
003720              ADD      1 TO SKD-CSV-RECS-OUT.
003730     MOVE     ZERO TO SKD-APPT-IX.
003740     PERFORM  AA081-WRITE-ONE-LINE
003750              UNTIL    SKD-APPT-IX NOT < SKD-APPT-COUNT.
003760*
003770 AA080-EXIT.
003780     EXIT     SECTION.
003790*
003800 AA081-WRITE-ONE-LINE SECTION.
003810*****************************
003820*
003830     ADD      1 TO SKD-APPT-IX.
003840     MOVE     11 TO SKD-CD-FUNCTION.
003850     CALL     "SKDUTL0" USING SKD-CALLING-DATA
003860                              SKD-APPT-ENTRY (SKD-APPT-IX)
003870                              SKD-APPT-ENTRY (SKD-APPT-IX)
003880                              SKD-CSV-LINE.
003890     WRITE    SKD-CSV-LINE.
003900     ADD      1 TO SKD-CSV-RECS-OUT.
003910*
003920 AA081-EXIT.
003930     EXIT     SECTION.
003940*
003950 AA090-CLOSE-FILES SECTION.
003960*****************************
003970*
003980     CLOSE    SKD-ROOM-FILE
003990              SKD-APPT-FILE
004000              SKD-CSV-FILE
004010              SKD-CONFIG-FILE.
004020*
004030 AA090-EXIT.
004040     EXIT     SECTION.
004050*
